000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRFVDDTE.
000300 AUTHOR.         MATILDA WEE TL.
000400 INSTALLATION.   CASH MANAGEMENT - MT103 DECODE BATCH.
000500 DATE-WRITTEN.   30 AUG 1992.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO EXPAND A SWIFT
001100*              6-DIGIT VALUE DATE (YYMMDD) CARRIED IN TAG 32A
001200*              TO THE ISO-8601 YYYY-MM-DD FORM USED ON THE
001300*              DECODED INSTRUCTION RECORD.
001400*=================================================================
001500*
001600* HISTORY OF AMENDMENT :
001700*=================================================================
001800*
001900* MT103I1 - TMPKRL  - 09/08/2026 - MT103 DECODE BATCH - PHASE 1  *
002000*                     - E-REQUEST# 58210                        *
002100*                     - INITIAL VERSION - ADAPTED FROM          *
002200*                       TRFVBACU, BANK EXTENSION FILE LOOKUP    *
002300*                       RETIRED, REPLACED BY A CENTURY-PREFIX   *
002400*                       EXPANSION (NO CENTURY WINDOW - ALWAYS   *
002500*                       20XX PER SPEC)                          *
002510*=================================================================
002520* CMP2D6 - CMPESQ - 22/09/2009 - CASH MANAGEMENT PROJECT 2 -     *
002530*                       RECOMPILED, NO LOGIC CHANGE, AFTER THE  *
002540*                       BANK EXTENSION COPYBOOK WAS RESTRUCTURED*
002550*=================================================================
002560* SM1TY1 - TMPTY1 - 09/11/1998 - Y2K READINESS REVIEW - VALUE   *
002570*                       DATE EXPANSION ALREADY ASSUMES 20XX,    *
002580*                       NO 2-DIGIT CENTURY WINDOW TO FIX        *
002600*=================================================================
002700*
002800 ENVIRONMENT DIVISION.
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-AS400.
003100 OBJECT-COMPUTER. IBM-AS400.
003200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500 DATA DIVISION.
003600 FILE SECTION.
003700 WORKING-STORAGE SECTION.
003800 01  FILLER                      PIC X(24) VALUE
003900     "** PROGRAM TRFVDDTE **".
004000
004100 01  WK-C-COMMON.
004200     COPY WCOM.
004300
004400 01  WK-C-WORK-AREA.
004500     05  WK-C-CENTURY             PIC X(02) VALUE "20".
004600
004700 01  WK-N-SWIFT-DATE              PIC 9(06) VALUE ZEROES.
004800 01  WK-N-SWIFT-DATE-R REDEFINES WK-N-SWIFT-DATE.
004900     05  WK-N-SD-YY               PIC 99.
005000     05  WK-N-SD-MM               PIC 99.
005100     05  WK-N-SD-DD               PIC 99.
005200
005300 01  WK-C-ISO-DATE                PIC X(10) VALUE SPACES.
005400 01  WK-C-ISO-DATE-R REDEFINES WK-C-ISO-DATE.
005500     05  WK-C-ID-CCYY             PIC X(04).
005600     05  WK-C-ID-DASH1            PIC X(01).
005700     05  WK-C-ID-MM               PIC X(02).
005800     05  WK-C-ID-DASH2            PIC X(01).
005900     05  WK-C-ID-DD               PIC X(02).
006000
006100*****************
006200 LINKAGE SECTION.
006300*****************
006400     COPY VDTE.
006500
006600 EJECT
006700****************************************
006800 PROCEDURE DIVISION USING WK-VDTE.
006900****************************************
007000 MAIN-MODULE.
007100     MOVE    "TRFVDDTE" TO WK-C-PGMID-LIT.
007200     PERFORM A000-PROCESS-CALLED-ROUTINE
007300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007400     EXIT PROGRAM.
007500
007600*-----------------------------------------------------------------*
007700 A000-PROCESS-CALLED-ROUTINE.
007800*-----------------------------------------------------------------*
007900     MOVE    SPACES             TO    WK-VDTE-OUTPUT.
008000     MOVE    WK-VDTE-YYMMDD     TO    WK-N-SWIFT-DATE.
008100
008200     IF  WK-N-SD-MM > 12  OR  WK-N-SD-MM = 0
008300         MOVE    "SUP0018"      TO    WK-VDTE-ERROR-CD
008400         GO TO A099-PROCESS-CALLED-ROUTINE-EX
008500     END-IF.
008600     IF  WK-N-SD-DD > 31  OR  WK-N-SD-DD = 0
008700         MOVE    "SUP0018"      TO    WK-VDTE-ERROR-CD
008800         GO TO A099-PROCESS-CALLED-ROUTINE-EX
008900     END-IF.
009000
009100     MOVE    WK-C-CENTURY       TO    WK-C-ID-CCYY(1:2).
009200     MOVE    WK-N-SD-YY         TO    WK-C-ID-CCYY(3:2).
009300     MOVE    "-"                TO    WK-C-ID-DASH1.
009400     MOVE    WK-N-SD-MM         TO    WK-C-ID-MM.
009500     MOVE    "-"                TO    WK-C-ID-DASH2.
009600     MOVE    WK-N-SD-DD         TO    WK-C-ID-DD.
009700
009800     MOVE    WK-C-ISO-DATE      TO    WK-VDTE-ISODTE.
009900
010000 A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT.
010200*-----------------------------------------------------------------*
010300******************************************************************
010400************** END OF PROGRAM SOURCE -  TRFVDDTE *****************
010500******************************************************************
