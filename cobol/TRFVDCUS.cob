000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     TRFVDCUS.
000300 AUTHOR.         MATILDA WEE TL.
000400 INSTALLATION.   CASH MANAGEMENT - MT103 DECODE BATCH.
000500 DATE-WRITTEN.   18 NOV 1986.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*=================================================================
000900*
001000*DESCRIPTION : THIS IS A CALLED ROUTINE TO SPLIT THE RAW VALUE OF
001100*              TAG 50K (ORDERING CUSTOMER) OR TAG 59 (BENEFICIARY
001200*              CUSTOMER) INTO SORT CODE, ACCOUNT NUMBER, NAME AND
001300*              ADDRESS.  LINE 1 CARRIES A LEADING "/" THEN THE
001400*              6-DIGIT SORT CODE THEN THE ACCOUNT NUMBER, LINE 2
001500*              IS THE CUSTOMER NAME, AND ALL REMAINING LINES ARE
001600*              JOINED WITHOUT A SEPARATOR TO FORM THE ADDRESS.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100*
002200* MT103I1 - TMPKRL - 09/08/2026 - MT103 DECODE BATCH - PHASE 1   *
002300*                   - E-REQUEST# 58210                          *
002400*                   - INITIAL VERSION - ADAPTED FROM TRFVTAG57, *
002500*                     THE TAG-57 CORRESPONDENT-BANK LOOKUP WAS   *
002600*                     RETIRED, REPLACED BY A FIXED-FIELD LINE    *
002700*                     SPLIT ON THE EMBEDDED \N LINE-BREAK MARKER *
002710*-----------------------------------------------------------------
002720* CMP3FL - VENAF2 - 07/01/2016 - CASH MGMT PROJECT RELEASE 3     *
002730*                     - NAME/ADDRESS LINE JOIN NOW KEEPS GOING   *
002740*                       PAST A SHORT LINE INSTEAD OF STOPPING    *
002750*-----------------------------------------------------------------
002760* 5Q1ARV - TMPARV  - 10/11/2011 - 11HOREM028 - MODIFIED TO        *
002770*                       STRIP A TRAILING SPACE RUN OFF THE       *
002780*                       ACCOUNT NUMBER SUB-FIELD OF LINE 1        *
002790*-----------------------------------------------------------------
002795* SM1TY1 - TMPTY1  - 09/11/1998 - Y2K READINESS REVIEW - NO      *
002797*                       2-DIGIT YEAR FIELDS IN THIS ROUTINE      *
002800*-----------------------------------------------------------------
002900*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600*************
004700 WORKING-STORAGE SECTION.
004800************************
004900 01  FILLER                       PIC X(24) VALUE
005000     "** PROGRAM TRFVDCUS **".
005100
005200* ------------------ PROGRAM WORKING STORAGE --------------------*
005300 01  WK-C-COMMON.
005400     COPY WCOM.
005500
005600 01  WK-C-WORK-AREA.
005700     05  WK-C-LINE1              PIC X(034) VALUE SPACES.
005800     05  WK-C-LINE1-R REDEFINES WK-C-LINE1.
005900         10  WK-C-LN1-SLASH      PIC X(001).
006000         10  WK-C-LN1-SORT       PIC X(006).
006100         10  WK-C-LN1-ACCNO      PIC X(027).
006200     05  WK-C-LINE2              PIC X(035) VALUE SPACES.
006300     05  WK-C-REMAIN             PIC X(400) VALUE SPACES.
006400     05  WK-C-ADDR-BUILD         PIC X(105) VALUE SPACES.
006500
006600 01  WK-N-WORK-AREA.
006700     05  WK-N-SCAN-LEN           PIC 9(03) COMP VALUE ZERO.
006800
006900*****************
007000 LINKAGE SECTION.
007100*****************
007200     COPY VCUS.
007300 EJECT
007400********************************************
007500 PROCEDURE DIVISION USING WK-VCUS.
007600********************************************
007700 MAIN-MODULE.
007800     MOVE    "TRFVDCUS" TO WK-C-PGMID-LIT.
007900     PERFORM A000-PROCESS-CALLED-ROUTINE
008000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008100     EXIT PROGRAM.
008200
008300*-----------------------------------------------------------------*
008400 A000-PROCESS-CALLED-ROUTINE.
008500*-----------------------------------------------------------------*
008600     MOVE    SPACES              TO    WK-VCUS-OUTPUT.
008700     MOVE    SPACES              TO    WK-C-LINE1 WK-C-LINE2
008800                                        WK-C-REMAIN
008900                                        WK-C-ADDR-BUILD.
009000
009100     IF  WK-VCUS-RAWVAL = SPACES
009200         MOVE    "SUP0020"       TO    WK-VCUS-ERROR-CD
009300         GO TO A099-PROCESS-CALLED-ROUTINE-EX
009400     END-IF.
009500
009600*    ONLY THE FIRST TWO LINE BREAKS ARE SIGNIFICANT - EVERYTHING
009700*    PAST THE SECOND ONE FALLS THROUGH TO WK-C-REMAIN AS-IS,
009800*    INCLUDING ANY FURTHER EMBEDDED LINE-BREAK MARKERS
009900     UNSTRING WK-VCUS-RAWVAL DELIMITED BY "\N"
010000         INTO WK-C-LINE1, WK-C-LINE2, WK-C-REMAIN.
010100
010200     MOVE    WK-C-LN1-SORT       TO    WK-VCUS-SORT.
010300     MOVE    WK-C-LN1-ACCNO      TO    WK-VCUS-ACCNO.
010400     MOVE    WK-C-LINE2          TO    WK-VCUS-NAME.
010500
010600     PERFORM B100-STRIP-LINEBREAKS
010700        THRU B199-STRIP-LINEBREAKS-EX.
010800     MOVE    WK-C-ADDR-BUILD     TO    WK-VCUS-ADDR.
010900
011000 A099-PROCESS-CALLED-ROUTINE-EX.
011100     EXIT.
011200*-----------------------------------------------------------------*
011300 B100-STRIP-LINEBREAKS.
011400*-----------------------------------------------------------------*
011500*    COPY WK-C-REMAIN INTO THE ADDRESS FIELD ONE CHARACTER AT A
011600*    TIME, SKIPPING OVER THE TWO-CHARACTER \N MARKER WHEREVER IT
011700*    IS FOUND - THE ADDRESS LINES END UP CONCATENATED WITH NO
011800*    SEPARATOR, AS CALLED FOR ON THE DECODED INSTRUCTION RECORD
011900     MOVE ZERO                    TO    WK-N-SUB.
012000     MOVE ZERO                   TO    WK-N-CTR.
012100     MOVE 400                    TO    WK-N-SCAN-LEN.
012200
012300 B110-STRIP-LINEBREAKS-LOOP.
012400     ADD  1                      TO    WK-N-SUB.
012500     IF  WK-N-SUB > WK-N-SCAN-LEN  OR  WK-N-CTR > 105
012600         GO TO B199-STRIP-LINEBREAKS-EX
012700     END-IF.
012800     IF  WK-C-REMAIN(WK-N-SUB:2) = "\N"
012900         ADD  1                  TO    WK-N-SUB
013000         GO TO B110-STRIP-LINEBREAKS-LOOP
013100     END-IF.
013200     ADD  1                      TO    WK-N-CTR.
013300     MOVE WK-C-REMAIN(WK-N-SUB:1) TO    WK-C-ADDR-BUILD(WK-N-CTR:1).
013400     GO TO B110-STRIP-LINEBREAKS-LOOP.
013500
013600 B199-STRIP-LINEBREAKS-EX.
013700     EXIT.
013800*-----------------------------------------------------------------*
013900******************************************************************
014000************** END OF PROGRAM SOURCE -  TRFVDCUS ***************
014100******************************************************************
