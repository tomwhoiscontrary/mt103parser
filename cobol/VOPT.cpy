000100* VOPT.cpybk
000200**************************************************************
000300* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000400*                 - LINKAGE FOR TAG 71A DETAILS OF CHARGES
000500*                   VALIDATE, CALLED BY TRFVD103
000600*                 - INITIAL VERSION
000700     01  WK-VOPT.
000800         05  WK-VOPT-INPUT.
000900             10  WK-VOPT-CHRGCD    PIC X(003).
001000         05  WK-VOPT-OUTPUT.
001100             10  WK-VOPT-VALID     PIC X(001).
001200                 88  WK-VOPT-IS-VALID      VALUE "Y".
001300                 88  WK-VOPT-IS-INVALID    VALUE "N".
001400             10  WK-VOPT-ERROR-CD  PIC X(008).
001500             10  FILLER            PIC X(004).
