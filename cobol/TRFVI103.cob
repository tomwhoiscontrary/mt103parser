000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFVI103.
000400 AUTHOR.     TVK.
000500 INSTALLATION. CASH MANAGEMENT - MT103 DECODE BATCH.
000600 DATE-WRITTEN. 04 JUN 1983.
000700 DATE-COMPILED.
000800 SECURITY.   NONE.
000900*DESCRIPTION : MAIN DRIVER FOR THE MT103 DECODE BATCH.  READS
001000*              ONE RAW SWIFT MT103 MESSAGE PER RECORD OFF I103,
001100*              CALLS TRFVP153 TO CHECK THE ISO 15022 BLOCK
001200*              GRAMMAR AND BUILD THE GENERIC TAG/VALUE TABLE,
001300*              THEN CALLS TRFVD103 TO DECODE THE MT103 BUSINESS
001400*              FIELDS.  GOOD MESSAGES ARE WRITTEN TO O103,
001500*              REJECTED MESSAGES TO E103.  ONE BAD MESSAGE DOES
001600*              NOT STOP THE RUN.
001700*
001800*=================================================================
001900* HISTORY OF MODIFICATION:
002000*=================================================================
002100* MT103I1 - TMPKRL  - 09/08/2026 - MT103 DECODE BATCH - PHASE 1  *
002200*                     - E-REQUEST# 58210                        *
002300*                     - INITIAL VERSION - ADAPTED FROM THE       *
002400*                       TRFVTB3/TRFVLMT OPEN-READ-PROCESS SHAPE, *
002500*                       REPLACING THE DATABASE FILE SET WITH THE *
002600*                       I103/O103/E103 SEQUENTIAL FILE TRIO      *
002610*-----------------------------------------------------------------
002620* CMP3A2  - CMPESQ  - 05/08/2016 - CASH MGMT PROJECT 3            *
002630*                     - STP LIMIT-BY-ACCOUNT/CIF/SEGMENT CHECK   *
002640*                       MOVED AHEAD OF THE REST OF THE CALL CHAIN*
002650*-----------------------------------------------------------------
002660* REM184  - TMPFYM  - 20/10/2014 - E-REQ 47511 REFINEMENT OF      *
002670*                       DUPLICATE-MESSAGE CHECKING ON INW FEED   *
002680*-----------------------------------------------------------------
002690* SM1TY1  - TMPTY1  - 09/11/1998 - Y2K READINESS REVIEW - RUN-   *
002695*                       DATE FIELD WIDENED, NO 2-DIGIT YEAR      *
002698*                       WINDOWING LOGIC REMAINS IN THIS DRIVER   *
002700*-----------------------------------------------------------------
002800*
002900 ENVIRONMENT DIVISION.
003000********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT I103 ASSIGN TO DATABASE-I103
003900         ORGANIZATION IS LINE SEQUENTIAL
004000     FILE STATUS IS WK-C-FILE-STATUS.
004100
004200     SELECT O103 ASSIGN TO DATABASE-O103
004300         ORGANIZATION IS LINE SEQUENTIAL
004400     FILE STATUS IS WK-C-FILE-STATUS.
004500
004600     SELECT E103 ASSIGN TO DATABASE-E103
004700         ORGANIZATION IS LINE SEQUENTIAL
004800     FILE STATUS IS WK-C-FILE-STATUS.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200***************
005300 FD  I103
005400     LABEL RECORDS ARE OMITTED
005500 DATA RECORD IS WK-C-I103.
005600 01  WK-C-I103.
005700     COPY I103.
005800
005900 FD  O103
006000     LABEL RECORDS ARE OMITTED
006100 DATA RECORD IS WK-C-O103.
006200 01  WK-C-O103.
006300     COPY O103.
006400
006500 FD  E103
006600     LABEL RECORDS ARE OMITTED
006700 DATA RECORD IS WK-C-E103.
006800 01  WK-C-E103.
006900     COPY E103.
007000
007100 WORKING-STORAGE SECTION.
007200***********************
007300 01  FILLER                    PIC X(24) VALUE
007400     "** PROGRAM TRFVI103 **".
007500
007600* ------------------ PROGRAM WORKING STORAGE ------------------*
007700 01  WK-C-COMMON.
007800     COPY WCOM.
007900
008000 01  WK-C-EOF-SW                PIC X(01) VALUE "N".
008100     88  WK-C-EOF                          VALUE "Y".
008200
008300 01  WK-N-WORK-AREA.
008400     05  WK-N-RECNO             PIC 9(08) COMP VALUE ZERO.
008500     05  WK-N-READ-CNT           PIC 9(08) COMP VALUE ZERO.
008600     05  WK-N-GOOD-CNT           PIC 9(08) COMP VALUE ZERO.
008700     05  WK-N-BAD-CNT            PIC 9(08) COMP VALUE ZERO.
008800
008900* CALL BUFFERS FOR THE BLOCK-SCAN AND BUSINESS-DECODE SUBROUTINES
009000     COPY V153.
009100     COPY V103.
009200
009300***************************
009400 PROCEDURE DIVISION.
009500***************************
009600 MAIN-MODULE.
009700     MOVE "TRFVI103"            TO WK-C-PGMID-LIT.
009800     PERFORM A000-OPEN-FILES
009900        THRU A099-OPEN-FILES-EX.
010000     PERFORM B000-PROCESS-RECORDS
010100        THRU B099-PROCESS-RECORDS-EX
010200        UNTIL WK-C-EOF.
010300     PERFORM Z000-END-PROGRAM-ROUTINE
010400        THRU Z099-END-PROGRAM-ROUTINE-EX.
010500     GOBACK.
010600
010700*----------------------------------------------------------------*
010800 A000-OPEN-FILES.
010900*----------------------------------------------------------------*
011000     OPEN INPUT I103.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "TRFVI103 - OPEN FILE ERROR - I103"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         GO TO Y900-ABNORMAL-TERMINATION
011500     END-IF.
011600     OPEN OUTPUT O103.
011700     IF  NOT WK-C-SUCCESSFUL
011800         DISPLAY "TRFVI103 - OPEN FILE ERROR - O103"
011900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012000         GO TO Y900-ABNORMAL-TERMINATION
012100     END-IF.
012200     OPEN OUTPUT E103.
012300     IF  NOT WK-C-SUCCESSFUL
012400         DISPLAY "TRFVI103 - OPEN FILE ERROR - E103"
012500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012600         GO TO Y900-ABNORMAL-TERMINATION
012700     END-IF.
012800     PERFORM C000-READ-I103
012900        THRU C099-READ-I103-EX.
013000 A099-OPEN-FILES-EX.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 B000-PROCESS-RECORDS.
013400*----------------------------------------------------------------*
013500     ADD  1                     TO WK-N-RECNO WK-N-READ-CNT.
013600     MOVE SPACES                TO WK-V153-OUTPUT.
013700     MOVE I103-MSGBDY           TO WK-V153-MSGBDY.
013800     CALL "TRFVP153" USING WK-V153.
013900
014000     IF  WK-V153-ERROR-CD NOT = SPACES
014100         PERFORM D100-WRITE-ERROR-GRAMMAR
014200            THRU D199-WRITE-ERROR-GRAMMAR-EX
014300     ELSE
014400         MOVE SPACES            TO WK-V103-OUTPUT
014500         MOVE WK-N-RECNO        TO WK-V103-RECNO
014600         MOVE WK-V153-BLK1-TXT  TO WK-V103-BLK1-TXT
014700         MOVE WK-V153-BLK2-TXT  TO WK-V103-BLK2-TXT
014800         PERFORM D050-COPY-BLK4-TABLE
014900            THRU D059-COPY-BLK4-TABLE-EX
015000         CALL "TRFVD103" USING WK-V103
015100         IF  WK-V103-ERROR-CD NOT = SPACES
015200             PERFORM D200-WRITE-ERROR-DECODE
015300                THRU D299-WRITE-ERROR-DECODE-EX
015400         ELSE
015500             PERFORM D300-WRITE-OUTPUT
015600                THRU D399-WRITE-OUTPUT-EX
015700         END-IF
015800     END-IF.
015900
016000     PERFORM C000-READ-I103
016100        THRU C099-READ-I103-EX.
016200 B099-PROCESS-RECORDS-EX.
016300     EXIT.
016400*----------------------------------------------------------------*
016500 C000-READ-I103.
016600*----------------------------------------------------------------*
016700     READ I103
016800        AT END MOVE "Y"         TO WK-C-EOF-SW
016900     END-READ.
017000 C099-READ-I103-EX.
017100     EXIT.
017200*----------------------------------------------------------------*
017300 D050-COPY-BLK4-TABLE.
017400*----------------------------------------------------------------*
017500*    TRFVP153 AND TRFVD103 SHARE THE SAME TAG/VALUE TABLE SHAPE -
017600*    COPY THE PARSED ENTRIES ACROSS ONE AT A TIME
017700     MOVE ZERO                  TO WK-N-SUB.
017800     MOVE WK-V153-BLK4-CNT      TO WK-V103-BLK4-CNT.
017900 D051-COPY-BLK4-TABLE-LOOP.
018000     ADD  1                     TO WK-N-SUB.
018100     IF  WK-N-SUB > WK-V153-BLK4-CNT  OR  WK-N-SUB > 12
018200         GO TO D059-COPY-BLK4-TABLE-EX
018300     END-IF.
018400     MOVE WK-V153-B4-TAG(WK-N-SUB) TO WK-V103-B4-TAG(WK-N-SUB).
018500     MOVE WK-V153-B4-VAL(WK-N-SUB) TO WK-V103-B4-VAL(WK-N-SUB).
018600     GO TO D051-COPY-BLK4-TABLE-LOOP.
018700 D059-COPY-BLK4-TABLE-EX.
018800     EXIT.
018900*----------------------------------------------------------------*
019000 D100-WRITE-ERROR-GRAMMAR.
019100*----------------------------------------------------------------*
019200     MOVE SPACES                TO WK-C-E103.
019300     MOVE WK-N-RECNO             TO E103-RECNO.
019400     MOVE "GRAM"                 TO E103-TAG.
019500     MOVE WK-V153-ERROR-CD       TO E103-RSNCD.
019600     MOVE "ISO 15022 BLOCK GRAMMAR ERROR IN MESSAGE BODY"
019700                                 TO E103-RSNTXT.
019800     WRITE WK-C-E103.
019900     ADD  1                      TO WK-N-BAD-CNT.
020000 D199-WRITE-ERROR-GRAMMAR-EX.
020100     EXIT.
020200*----------------------------------------------------------------*
020300 D200-WRITE-ERROR-DECODE.
020400*----------------------------------------------------------------*
020500     MOVE SPACES                TO WK-C-E103.
020600     MOVE WK-N-RECNO             TO E103-RECNO.
020700     MOVE WK-V103-BAD-TAG        TO E103-TAG.
020800     MOVE WK-V103-ERROR-CD       TO E103-RSNCD.
020900     MOVE "MANDATORY MT103 FIELD MISSING OR INVALID"
021000                                 TO E103-RSNTXT.
021100     WRITE WK-C-E103.
021200     ADD  1                      TO WK-N-BAD-CNT.
021300 D299-WRITE-ERROR-DECODE-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 D300-WRITE-OUTPUT.
021700*----------------------------------------------------------------*
021800     MOVE SPACES                TO WK-C-O103.
021900     MOVE WK-V103-BANK           TO O103-BANK.
022000     MOVE WK-V103-SPNSRBNK       TO O103-SPNSRBNK.
022100     MOVE WK-V103-BANKURN        TO O103-BANKURN.
022200     MOVE WK-V103-AMT            TO O103-AMT.
022300     MOVE WK-V103-CUYCD          TO O103-CUYCD.
022400     MOVE WK-V103-VALDTE         TO O103-VALDTE.
022500     MOVE WK-V103-REM-SORT       TO O103-REM-SORT.
022600     MOVE WK-V103-REM-ACCNO      TO O103-REM-ACCNO.
022700     MOVE WK-V103-REM-NAME       TO O103-REM-NAME.
022800     MOVE WK-V103-REM-ADDR       TO O103-REM-ADDR.
022900     MOVE WK-V103-BENE-SORT      TO O103-BENE-SORT.
023000     MOVE WK-V103-BENE-ACCNO     TO O103-BENE-ACCNO.
023100     MOVE WK-V103-BENE-NAME      TO O103-BENE-NAME.
023200     MOVE WK-V103-BENE-ADDR      TO O103-BENE-ADDR.
023300     MOVE WK-V103-BENE-REF       TO O103-BENE-REF.
023400     MOVE WK-V103-CHRGCD         TO O103-CHRGCD.
023500     MOVE WK-V103-S2RINFO        TO O103-S2RINFO.
023600     WRITE WK-C-O103.
023700     ADD  1                      TO WK-N-GOOD-CNT.
023800 D399-WRITE-OUTPUT-EX.
023900     EXIT.
024000*----------------------------------------------------------------*
024100 Y900-ABNORMAL-TERMINATION.
024200*----------------------------------------------------------------*
024250     ADD  1                  TO WK-N-ABEND-CTR.
024300     PERFORM Z000-END-PROGRAM-ROUTINE
024400        THRU Z099-END-PROGRAM-ROUTINE-EX.
024500     GOBACK.
024600*----------------------------------------------------------------*
024700 Z000-END-PROGRAM-ROUTINE.
024800*----------------------------------------------------------------*
024900     CLOSE I103.
025000     CLOSE O103.
025100     CLOSE E103.
025200     DISPLAY "TRFVI103 - MT103 DECODE BATCH COMPLETE".
025300     DISPLAY "RECORDS READ    - " WK-N-READ-CNT.
025400     DISPLAY "RECORDS DECODED - " WK-N-GOOD-CNT.
025500     DISPLAY "RECORDS REJECTED- " WK-N-BAD-CNT.
025600 Z099-END-PROGRAM-ROUTINE-EX.
025700     EXIT.
025800*----------------------------------------------------------------*
025900******************************************************************
026000************** END OF PROGRAM SOURCE -  TRFVI103 ***************
026100******************************************************************
