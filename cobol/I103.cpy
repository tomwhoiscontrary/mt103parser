000100**************************************************************
000200* I103.cpybk                                                 *
000300* MT103 INPUT RECORD - ONE RAW SWIFT MT103 MESSAGE PER         *
000400* PHYSICAL LINE OF THE BATCH INPUT FILE                       *
000500**************************************************************
000600* AMENDMENT HISTORY:                                          *
000700**************************************************************
000800* MT103I1 09/08/26 TMPKRL MT103 DECODE BATCH - PHASE 1         *
000900* - INITIAL VERSION                                            *
001000* - MESSAGE BODY LENGTHENED FROM THE OLD UFIMIJ 4000/10000     *
001100*   SPLIT TO A SINGLE 2000-BYTE LINE (ONE MESSAGE, ONE LINE,   *
001200*   EMBEDDED CRLF/LF REPRESENTED AS THE 2-CHAR ESCAPE \N)      *
001210*---------------------------------------------------------------*
001220* CMP3FL 07/01/16 VENAF2 CASH MGMT PROJECT RELEASE 3           *
001230* - RECOMPILED, NO LAYOUT CHANGE, AFTER THE INPUT FEED'S       *
001240*   TRANSPORT WAS MOVED FROM MQ TO A FLAT LINE SEQUENTIAL FILE *
001250*---------------------------------------------------------------*
001260* 7Q1EM1 20/10/14 TMPFYM E-REQ 47511                            *
001270* - CONFIRMED LRECL AT 2000, NO TRUNCATION SEEN ON THE INW     *
001280*   DUPLICATE-CHECK REFINEMENT RUN                              *
001290*---------------------------------------------------------------*
001295* SM1TY1 09/11/98 TMPTY1 Y2K READINESS REVIEW - NO 2-DIGIT     *
001298*   YEAR FIELDS CARRIED ON THIS RAW MESSAGE RECORD             *
001300*---------------------------------------------------------------*
001400
001500     05  I103-RECORD                 PIC X(2000).
001600
001700**************************************************************
001800* I-O FORMAT: I103R
001900* FROM FILE I103 - MT103 RAW MESSAGE INPUT
002000**************************************************************
002100
002200     05  I103R REDEFINES I103-RECORD.
002300
002400         06  I103-MSGBDY             PIC X(2000).
002500*        RAW MT103 TEXT, BLOCKS 1/2/3/4/5, \N FOR EMBEDDED
002600*        LINE BREAKS WITHIN A FIELD (50K/59 LINE 2, 3... AND
002700*        THE MULTI-LINE 70/72 FREE TEXT)
002800