000100* V153.cpybk
000200**************************************************************
000300* HISTORY OF MODIFICATION:
000400* ==========================================================
000500* TAG     NAME    DATE        DESCRIPTION
000600* ----------------------------------------------------------
000700* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000800*                 - LINKAGE FOR THE GENERIC ISO15022 BLOCK
000900*                   SCAN, CALLED BY TRFVI103, SUPPLIED TO
001000*                   TRFVD103 FOR FIELD-LEVEL DECODE
001100*                 - INITIAL VERSION
001110* ----------------------------------------------------------
001120* 5Q1ARV  TMPARV  10/11/2011 - 11HOREM024 - WIDENED BLK4-TAB
001130*                   TO 12 OCCURRENCES, WAS OVERFLOWING ON
001140*                   LONGER MESSAGES
001150* ----------------------------------------------------------
001160* SM1TY1  TMPTY1  09/11/1998 - Y2K READINESS REVIEW - NO
001170*                   2-DIGIT YEAR FIELDS ON THIS LINKAGE RECORD
001200* ----------------------------------------------------------
001300     01  WK-V153.
001400         05  WK-V153-INPUT.
001500             10  WK-V153-MSGBDY    PIC X(2000).
001600*                        RAW MT103 TEXT FOR ONE MESSAGE, \N
001700*                        FOR EMBEDDED LINE BREAKS
001800         05  WK-V153-OUTPUT.
001900             10  WK-V153-BLK1-TXT  PIC X(040).
002000*                        BASIC HEADER BLOCK "1" AS A STRING
002100             10  WK-V153-BLK2-TXT  PIC X(040).
002200*                        APPLICATION HEADER BLOCK "2" AS A
002300*                        STRING
002400             10  WK-V153-BLK4-CNT  PIC 9(02) COMP.
002500*                        NUMBER OF :TAG:VALUE PAIRS FOUND
002600*                        INSIDE THE BLOCK "4" MESSAGE BLOCK
002700             10  WK-V153-BLK4-TAB OCCURS 12 TIMES
002800                                  INDEXED BY WK-V153-B4-IDX.
002900                 15  WK-V153-B4-TAG     PIC X(003).
003000*                        SWIFT FIELD TAG, E.G. "20 ", "32A"
003100                 15  WK-V153-B4-VAL     PIC X(400).
003200*                        FIELD VALUE, LINES JOINED WITH \N
003400             10  WK-V153-ERROR-CD  PIC X(008).
003500*                        SPACES = PARSED OK, ELSE GRAMMAR
003600*                        ERROR CODE (SEE Y800 IN TRFVP153)
003700             10  WK-V153-ERR-OFFS  PIC 9(05) COMP.
003800*                        0-BASED INPUT OFFSET OF THE ERROR
003900             10  WK-V153-ERR-CHR   PIC X(001).
004000*                        OFFENDING CHARACTER, SPACE IF EOF
004100             10  FILLER            PIC X(004).
