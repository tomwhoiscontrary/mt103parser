000100* V103.cpybk
000200**************************************************************
000300* HISTORY OF MODIFICATION:
000400* ==========================================================
000500* TAG     NAME    DATE        DESCRIPTION
000600* ----------------------------------------------------------
000700* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000800*                 - LINKAGE FOR THE MT103 BUSINESS DECODE,
000900*                   CALLED BY TRFVI103 AFTER TRFVP153 HAS
001000*                   PRODUCED THE GENERIC BLOCK TREE
001100*                 - INITIAL VERSION
001110* ----------------------------------------------------------
001120* CMP3A1  CMPESQ  01/07/2016 - CASH MGMT PROJECT 3 - INCLUDE
001130*                   REM INDICATOR ON THE LINKAGE RECORD
001140* ----------------------------------------------------------
001150* SM1TY1  TMPTY1  09/11/1998 - Y2K READINESS REVIEW - VALDTE
001160*                   ALREADY CARRIES A 4-DIGIT YEAR HERE
001200* ----------------------------------------------------------
001300     01  WK-V103.
001400         05  WK-V103-INPUT.
001500             10  WK-V103-RECNO     PIC 9(08) COMP.
001600*                        INPUT RECORD NUMBER, FOR ERROR LOG
001700             10  WK-V103-BLK1-TXT  PIC X(040).
001800             10  WK-V103-BLK2-TXT  PIC X(040).
001900             10  WK-V103-BLK4-CNT  PIC 9(02) COMP.
002000             10  WK-V103-BLK4-TAB OCCURS 12 TIMES
002100                                  INDEXED BY WK-V103-B4-IDX.
002200                 15  WK-V103-B4-TAG     PIC X(003).
002300                 15  WK-V103-B4-VAL     PIC X(400).
002400         05  WK-V103-OUTPUT.
002500             10  WK-V103-BANK      PIC X(012).
002600             10  WK-V103-SPNSRBNK  PIC X(012).
002700             10  WK-V103-BANKURN   PIC X(016).
002800             10  WK-V103-AMT       PIC S9(13)V9(2) COMP-3.
002900             10  WK-V103-CUYCD     PIC X(003).
003000             10  WK-V103-VALDTE    PIC X(010).
003100             10  WK-V103-REMITTER.
003200                 15  WK-V103-REM-SORT   PIC X(006).
003300                 15  WK-V103-REM-ACCNO  PIC X(028).
003400                 15  WK-V103-REM-NAME   PIC X(035).
003500                 15  WK-V103-REM-ADDR   PIC X(105).
003600             10  WK-V103-BENEFICIARY.
003700                 15  WK-V103-BENE-SORT  PIC X(006).
003800                 15  WK-V103-BENE-ACCNO PIC X(028).
003900                 15  WK-V103-BENE-NAME  PIC X(035).
004000                 15  WK-V103-BENE-ADDR  PIC X(105).
004100                 15  WK-V103-BENE-REF   PIC X(140).
004200             10  WK-V103-CHRGCD    PIC X(003).
004300             10  WK-V103-S2RINFO   PIC X(210).
004400             10  WK-V103-ERROR-CD  PIC X(008).
004500*                        SPACES = DECODED OK, ELSE SUP ERROR
004600*                        CODE (MISSING/INVALID MANDATORY TAG)
004700             10  WK-V103-BAD-TAG   PIC X(004).
004800*                        NAME OF THE MISSING/INVALID TAG
004900             10  FILLER            PIC X(004).
