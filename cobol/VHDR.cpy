000100* VHDR.cpybk
000200**************************************************************
000300* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000400*                 - LINKAGE FOR BLOCK 1/2 TERMINAL ADDRESS
000500*                   EXTRACT, CALLED BY TRFVD103
000600*                 - INITIAL VERSION
000700     01  WK-VHDR.
000800         05  WK-VHDR-INPUT.
000900             10  WK-VHDR-BLK1-TXT  PIC X(040).
001000             10  WK-VHDR-BLK2-TXT  PIC X(040).
001100         05  WK-VHDR-OUTPUT.
001200             10  WK-VHDR-BANK      PIC X(012).
001300             10  WK-VHDR-SPNSRBNK  PIC X(012).
001400             10  WK-VHDR-ERROR-CD  PIC X(008).
001500             10  FILLER            PIC X(004).
