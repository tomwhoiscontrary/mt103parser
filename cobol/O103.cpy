000100**************************************************************
000200* O103.cpybk                                                 *
000300* MT103 DECODED INSTRUCTION RECORD - ONE PER SUCCESSFULLY     *
000400* PARSED INPUT MESSAGE, WRITTEN SEQUENTIALLY IN INPUT ORDER   *
000500**************************************************************
000600* AMENDMENT HISTORY:                                          *
000700**************************************************************
000800* MT103I1 09/08/26 TMPKRL MT103 DECODE BATCH - PHASE 1         *
000900* - INITIAL VERSION, ADAPTED FROM THE OLD TFSSTPL STP LOG     *
001000*   RECORD - TAG-BY-TAG SHAPE KEPT, FIELDS CUT DOWN TO THE    *
001100*   SET THE MT103 DECODE CARES ABOUT                          *
001110*-----------------------------------------------------------*
001120* CMP3A1 01/07/16 CMPESQ CASH MGMT PROJECT 3 - ADDED THE REM  *
001130*   INDICATOR BYTE TO THE DECODED RECORD LAYOUT               *
001140*-----------------------------------------------------------*
001150* REM184 20/10/14 TMPFYM E-REQ 47511 - RECOMPILED, NO LAYOUT *
001160*   CHANGE, AFTER THE O103 FILE'S LRECL WAS CONFIRMED AT 800 *
001170*-----------------------------------------------------------*
001180* SM1TY1 09/11/98 TMPTY1 Y2K READINESS REVIEW - NO 2-DIGIT    *
001190*   YEAR FIELDS CARRIED ON THIS OUTPUT RECORD                 *
001200*---------------------------------------------------------------*
001300
001400     05  O103-RECORD                 PIC X(0800).
001500
001600**************************************************************
001700* I-O FORMAT: O103R
001800* FROM FILE O103 - MT103 DECODED INSTRUCTION OUTPUT
001900**************************************************************
002000
002100     05  O103R REDEFINES O103-RECORD.
002200
002300         06  O103-BANK               PIC X(012).
002400*                        SOURCE (SENDER) TERMINAL ADDRESS
002500         06  FILLER                  PIC X(001) VALUE SPACE.
002600         06  O103-SPNSRBNK           PIC X(012).
002700*                        DESTINATION (RECEIVER) TERMINAL ADDR
002800         06  FILLER                  PIC X(001) VALUE SPACE.
002900         06  O103-BANKURN            PIC X(016).
003000*                        SENDER'S REFERENCE, TAG 20
003100         06  FILLER                  PIC X(001) VALUE SPACE.
003200         06  O103-AMT                PIC -(12)9.99.
003300*                        SETTLED AMOUNT, TAG 32A
003400         06  FILLER                  PIC X(001) VALUE SPACE.
003500         06  O103-CUYCD              PIC X(003).
003600*                        CURRENCY CODE, TAG 32A
003700         06  FILLER                  PIC X(001) VALUE SPACE.
003800         06  O103-VALDTE             PIC X(010).
003900*                        VALUE DATE, TAG 32A, ISO-8601
004000         06  FILLER                  PIC X(001) VALUE SPACE.
004100         06  O103-REM-SORT           PIC X(006).
004200*                        ORDERING CUSTOMER SORT CODE, TAG 50K
004300         06  FILLER                  PIC X(001) VALUE SPACE.
004400         06  O103-REM-ACCNO          PIC X(028).
004500*                        ORDERING CUSTOMER ACCOUNT NO, TAG 50K
004600         06  FILLER                  PIC X(001) VALUE SPACE.
004700         06  O103-REM-NAME           PIC X(035).
004800*                        ORDERING CUSTOMER NAME, TAG 50K
004900         06  FILLER                  PIC X(001) VALUE SPACE.
005000         06  O103-REM-ADDR           PIC X(105).
005100*                        ORDERING CUSTOMER ADDRESS, TAG 50K,
005200*                        EMBEDDED LINE BREAKS STRIPPED
005300         06  FILLER                  PIC X(001) VALUE SPACE.
005400         06  O103-BENE-SORT          PIC X(006).
005500*                        BENEFICIARY SORT CODE, TAG 59
005600         06  FILLER                  PIC X(001) VALUE SPACE.
005700         06  O103-BENE-ACCNO         PIC X(028).
005800*                        BENEFICIARY ACCOUNT NO, TAG 59
005900         06  FILLER                  PIC X(001) VALUE SPACE.
006000         06  O103-BENE-NAME          PIC X(035).
006100*                        BENEFICIARY NAME, TAG 59
006200         06  FILLER                  PIC X(001) VALUE SPACE.
006300         06  O103-BENE-ADDR          PIC X(105).
006400*                        BENEFICIARY ADDRESS, TAG 59, EMBEDDED
006500*                        LINE BREAKS STRIPPED
006600         06  FILLER                  PIC X(001) VALUE SPACE.
006700         06  O103-BENE-REF           PIC X(140).
006800*                        BENEFICIARY REFERENCE - REMITTANCE
006900*                        INFORMATION, TAG 70, VERBATIM
007000         06  FILLER                  PIC X(001) VALUE SPACE.
007100         06  O103-CHRGCD             PIC X(003).
007200*                        DETAILS OF CHARGES, TAG 71A, VERBATIM
007300         06  FILLER                  PIC X(001) VALUE SPACE.
007400         06  O103-S2RINFO            PIC X(210).
007500*                        SENDER TO RECEIVER INFO, TAG 72,
007600*                        VERBATIM
007700         06  FILLER                  PIC X(014).
007800*                        PAD TO RECORD WIDTH
