000100* E103.cpybk
000200     05  E103-RECORD                 PIC X(080).
000300*    I-O FORMAT:E103R  FROM FILE E103  OF LIBRARY COMLIB
000400*
000500     05  E103R  REDEFINES E103-RECORD.
000600         06  E103-RECNO            PIC 9(08).
000700*                                INPUT RECORD NUMBER REJECTED
000800         06  FILLER                PIC X(01) VALUE SPACE.
000900         06  E103-TAG              PIC X(04).
001000*                                MISSING/INVALID SWIFT TAG
001100         06  FILLER                PIC X(01) VALUE SPACE.
001200         06  E103-RSNCD            PIC X(08).
001300*                                REJECT REASON CODE
001400         06  FILLER                PIC X(01) VALUE SPACE.
001500         06  E103-RSNTXT           PIC X(057).
001600*                                REJECT REASON TEXT
