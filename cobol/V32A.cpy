000100* V32A.cpybk
000200**************************************************************
000300* HISTORY OF MODIFICATION:
000400* ==========================================================
000500* TAG     NAME    DATE        DESCRIPTION
000600* ----------------------------------------------------------
000700* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000800*                 - LINKAGE FOR TAG 32A DECODE (VALUE DATE,
000900*                   CURRENCY, SETTLED AMOUNT), CALLED BY
001000*                   TRFVD103, WHICH IN TURN CALLS TRFVDDTE
001100*                   AND TRFVCAMT
001200*                 - INITIAL VERSION
001300* ----------------------------------------------------------
001400     01  WK-V32A.
001500         05  WK-V32A-INPUT.
001600             10  WK-V32A-RAWTXT    PIC X(024).
001700*                        RAW TAG 32A VALUE, DATE+CCY+AMT
001800         05  WK-V32A-OUTPUT.
001900             10  WK-V32A-VALDTE    PIC X(010).
002000*                        VALUE DATE, EXPANDED TO YYYY-MM-DD
002100             10  WK-V32A-CUYCD     PIC X(003).
002200*                        ISO 4217 CURRENCY CODE
002300             10  WK-V32A-AMT       PIC S9(13)V9(2) COMP-3.
002400*                        SETTLED AMOUNT
002500             10  WK-V32A-ERROR-CD  PIC X(008).
002600*                        SPACES = OK, ELSE SUP/COM ERROR CODE
002700             10  FILLER            PIC X(004).
