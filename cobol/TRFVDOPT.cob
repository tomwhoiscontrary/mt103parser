000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFVDOPT.
000300 AUTHOR.     TVK.
000400 INSTALLATION. CASH MANAGEMENT - MT103 DECODE BATCH.
000500 DATE-WRITTEN. 12 FEB 1985.
000600 DATE-COMPILED.
000700 SECURITY.   NONE.
000800*=================================================================
000900*
001000*PROGRAM DESCRIPTION: VALIDATE DETAILS OF CHARGES CODE (TAG 71A)
001100*
001200* THIS PROGRAM WILL CHECK THE 3-CHARACTER CHARGES-BEARER CODE   *
001300* CARRIED ON TAG 71A AGAINST THE THREE SWIFT-DEFINED VALUES.    *
001400*                                                               *
001500* CODE   MEANING.......................................        *
001600* OUR    ALL CHARGES TO BE BORNE BY THE ORDERING CUSTOMER       *
001700* SHA    CHARGES SHARED BETWEEN ORDERING AND BENEFICIARY        *
001800* BEN    ALL CHARGES TO BE BORNE BY THE BENEFICIARY             *
001900*                                                               *
002000*=================================================================
002100*
002200* HISTORY OF MODIFICATION:                                       *
002300*=================================================================
002400*
002500*MOD.#   INIT   DATE         DESCRIPTION                        *
002600*------- ------ ----------  --------------------------------   *
002700*MT103I1 TMPKRL 09/08/2026 - MT103 DECODE BATCH - PHASE 1       *
002800*                          - E-REQUEST# 58210                  *
002900*                          - INITIAL VERSION - ADAPTED FROM     *
003000*                            TRFVGLAC, THE GL-ACCOUNT/PAYMENT-  *
003100*                            MODE LOOKUP WAS RETIRED, REPLACED  *
003200*                            BY A FIXED 3-VALUE LITERAL TEST    *
003210*=================================================================
003220*CMP3A2  CMPESQ 05/08/2016 - CASH MGMT PROJECT 3 - UPDATED THE   *
003230*                            STP LIMIT VALIDATION CALL SEQUENCE *
003240*=================================================================
003250*CMP1B4  VENAF2 14/03/2003 - GENERAL LEDGER INTERFACE REALIGN-  *
003260*                            MENT - PAYMENT-MODE LOOKUP RETIRED *
003270*                            IN FAVOUR OF THE 71A LITERAL TEST  *
003280*=================================================================
003290*SM1TY1  TMPTY1 09/11/1998 - Y2K READINESS REVIEW - NO 2-DIGIT  *
003295*                            YEAR FIELDS IN THIS VALIDATOR      *
003300*=================================================================
003400*
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER. IBM-AS400.
003800 OBJECT-COMPUTER. IBM-AS400.
003900 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200 DATA DIVISION.
004300 FILE SECTION.
004400 WORKING-STORAGE SECTION.
004500 01  FILLER                  PIC X(24) VALUE
004600     "** PROGRAM TRFVDOPT **".
004700
004800* ------------------ PROGRAM WORKING STORAGE ------------------*
004900 01  WK-C-COMMON.
005000     COPY WCOM.
005100
005200 01  WK-C-WORK-AREA.
005300     05  WK-C-CODE-OUR        PIC X(03) VALUE "OUR".
005400     05  WK-C-CODE-SHA        PIC X(03) VALUE "SHA".
005500     05  WK-C-CODE-BEN        PIC X(03) VALUE "BEN".
005600
005700****************
006300 LINKAGE SECTION.
006400****************
006500     COPY VOPT.
006600
006700 EJECT
006800****************************************
006900 PROCEDURE DIVISION USING WK-VOPT.
007000****************************************
007100 MAIN-MODULE.
007200     MOVE "TRFVDOPT"         TO WK-C-PGMID-LIT.
007300     PERFORM B000-MAIN-PROCESSING
007400        THRU B999-MAIN-PROCESSING-EX.
007500     EXIT PROGRAM.
007600
007700*----------------------------------------------------------------*
007800 B000-MAIN-PROCESSING.
007900*----------------------------------------------------------------*
008000     MOVE SPACES             TO WK-VOPT-OUTPUT.
008100     SET WK-VOPT-IS-INVALID  TO TRUE.
008200
008300     IF  WK-VOPT-CHRGCD = SPACES
008400         MOVE "SUP0021"      TO WK-VOPT-ERROR-CD
008500         GO TO B999-MAIN-PROCESSING-EX
008600     END-IF.
008700
008800     IF  WK-VOPT-CHRGCD = WK-C-CODE-OUR
008810          OR WK-VOPT-CHRGCD = WK-C-CODE-SHA
008820          OR WK-VOPT-CHRGCD = WK-C-CODE-BEN
008900         SET WK-VOPT-IS-VALID   TO TRUE
009000     ELSE
009100         SET WK-VOPT-IS-INVALID TO TRUE
009300     END-IF.
009500
009600 B999-MAIN-PROCESSING-EX.
009700     EXIT.
009800*----------------------------------------------------------------*
009900******************************************************************
010000************** END OF PROGRAM SOURCE -  TRFVDOPT ***************
010100******************************************************************
