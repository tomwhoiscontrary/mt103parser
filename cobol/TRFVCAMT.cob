000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. TRFVCAMT.
000300 AUTHOR.         TYK.
000400 INSTALLATION.   CASH MANAGEMENT - MT103 DECODE BATCH.
000500 DATE-WRITTEN.   05 SEP 1990.
000600 DATE-COMPILED.
000700 SECURITY.       NONE.
000800*----------------------------------------------------------------*
000900*DESCRIPTION : THIS PROGRAM WILL SERVE AS A COMMON MODULE TO    *
001000*               VALIDATE AND CONVERT THE AMOUNT PORTION OF TAG  *
001100*               32A (SETTLED AMOUNT) - SWIFT USES A COMMA AS    *
001200*               THE DECIMAL SEPARATOR, WHICH MUST BE CONVERTED  *
001300*               TO A DOT BEFORE THE VALUE CAN BE TREATED AS     *
001400*               NUMERIC AND STORED COMP-3.                      *
001500*----------------------------------------------------------------*
001600* HISTORY OF MODIFICATION:                                      *
001700*----------------------------------------------------------------*
001800* MOD.#   INIT   DATE        DESCRIPTION                        *
001900* ------- ------ ----------  --------------------------------   *
001950* MT103I1 TMPKRL 09/08/2026 - E-REQUEST# 58260                  *
001960*                            A THIRD DECIMAL DIGIT PAST THE     *
001970*                            COMMA WAS BEING DROPPED INSTEAD    *
001980*                            OF FLAGGED - ADDED C050 PRECISION  *
001990*                            CHECK, SUP0019 NOW COVERS IT TOO   *
002000* MT103I1 TMPKRL 09/08/2026 - MT103 DECODE BATCH - PHASE 1      *
002100*                            E-REQUEST# 58210                   *
002200*                            INITIAL VERSION - ADAPTED FROM     *
002300*                            TRFVCUYP, CURRENCY-PAIR TABLE       *
002400*                            LOOKUP RETIRED, REPLACED BY A       *
002500*                            COMMA-TO-DOT / NUMERIC-CLASS TEST   *
002510*----------------------------------------------------------------*
002520* CMP2D6   CMPESQ 22/09/2009 - CASH MANAGEMENT PROJECT 2         *
002530*                            RE-SCALED THE CCY-PAIR RATE TABLE   *
002540*                            ENTRIES TO 6 DECIMAL PLACES, PGM    *
002550*                            CHANGED TO MATCH                    *
002560*----------------------------------------------------------------*
002570* SM1TY1   TMPTY1 09/11/1998 - Y2K READINESS REVIEW - RUN-DATE   *
002580*                            FIELD WIDENED, NO 2-DIGIT YEAR      *
002590*                            ASSUMPTIONS REMAIN IN THIS PGM      *
002600*----------------------------------------------------------------*
002700         EJECT
002800********************
002900 ENVIRONMENT DIVISION.
003000********************
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-AS400.
003300 OBJECT-COMPUTER. IBM-AS400.
003400 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700***************
003800 DATA DIVISION.
003900***************
004000 FILE SECTION.
004100 WORKING-STORAGE SECTION.
004200************************
004300 01 FILLER               PIC X(24) VALUE
004400     "** PROGRAM TRFVCAMT **".
004500
004600* ---------------- PROGRAM WORKING STORAGE -----------------*
004700 01 WK-C-COMMON.
004800     COPY WCOM.
004900
005000 01 WK-C-WORK-AREA.
005100     05 WK-C-RAWAMT-15        PIC X(15) VALUE SPACES.
005200     05 WK-C-RAWAMT-R REDEFINES WK-C-RAWAMT-15.
005300        10 WK-C-RAWAMT-CHR    PIC X OCCURS 15 TIMES.
005400     05 WK-C-DOTAMT-15        PIC X(15) VALUE SPACES.
005410     05 WK-C-INTPART          PIC X(13) VALUE SPACES.
005420     05 WK-C-DECPART          PIC X(02) VALUE SPACES.
005430     05 WK-N-INTPART          PIC 9(13) VALUE ZERO.
005440     05 WK-N-DECPART          PIC 99    VALUE ZERO.
005450     05 WK-N-DOTPOS           PIC 9(02) COMP VALUE ZERO.
005500     05 WK-N-DOTAMT-V9        PIC 9(13)V99.
005600     05 WK-N-DOTAMT-R REDEFINES WK-N-DOTAMT-V9.
005700        10 WK-N-DOTAMT-INT    PIC 9(13).
005800        10 WK-N-DOTAMT-DEC    PIC 99.
005900
006000********************
006100 LINKAGE SECTION.
006200********************
006300     COPY V32A.
006400
006500****************************************
006600 PROCEDURE DIVISION USING WK-V32A.
006700****************************************
006800 MAIN-MODULE.
006900     MOVE "TRFVCAMT" TO WK-C-PGMID-LIT.
007000     PERFORM B000-MAIN-PROCESSING
007100        THRU B999-MAIN-PROCESSING-EX.
007200     EXIT PROGRAM.
007300
007400*----------------------------------------------------------------*
007500 B000-MAIN-PROCESSING.
007600*----------------------------------------------------------------*
007700     MOVE ZERO            TO WK-N-DOTAMT-V9.
007800     MOVE SPACES          TO WK-C-DOTAMT-15.
007900     MOVE WK-V32A-RAWTXT(10:15) TO WK-C-RAWAMT-15.
008000
008100*    REPLACE THE SINGLE COMMA DECIMAL SEPARATOR WITH A DOT SO
008200*    THE FIELD CAN BE TESTED NUMERIC AND REDEFINED AS V99
008300     MOVE WK-C-RAWAMT-15  TO WK-C-DOTAMT-15.
008400     INSPECT WK-C-DOTAMT-15 REPLACING ALL "," BY ".".
008410
008420     PERFORM C050-CHECK-DECIMAL-PRECISION
008440        THRU C059-CHECK-DECIMAL-PRECISION-EX.
008460     IF  WK-V32A-ERROR-CD NOT = SPACES
008480         GO TO B999-MAIN-PROCESSING-EX
008490     END-IF.
008500     INSPECT WK-C-DOTAMT-15 REPLACING ALL SPACE BY "0"
008600         AFTER INITIAL ".".
008700
008800     PERFORM C100-SPLIT-INT-DEC
008900        THRU C199-SPLIT-INT-DEC-EX.
009000
009100     IF  WK-N-CTR = 0
009200         MOVE "SUP0019"   TO WK-V32A-ERROR-CD
009300         GO TO B999-MAIN-PROCESSING-EX
009400     END-IF.
009500
009600     MOVE WK-N-DOTAMT-V9  TO WK-V32A-AMT.
009700
009800 B999-MAIN-PROCESSING-EX.
009900     EXIT.
010000*----------------------------------------------------------------*
010010 C050-CHECK-DECIMAL-PRECISION.
010015*----------------------------------------------------------------*
010020*    MT103I1 TMPKRL 09/08/2026 - E-REQUEST# 58260 - THE SETTLED
010025*    AMOUNT MAY CARRY AT MOST 2 DECIMAL DIGITS - A 3RD DIGIT PAST
010030*    THE DOT IS A DATA/SPEC VIOLATION, NOT SOMETHING TO SILENTLY
010035*    DROP, SO THE CHARACTER 2 POSITIONS PAST THE 2-DIGIT CAPTURE
010040*    IS TESTED FOR A 3RD DIGIT BEFORE ANY SPACE-TO-ZERO FILL RUNS
010045     MOVE ZERO              TO WK-N-DOTPOS.
010050     INSPECT WK-C-DOTAMT-15 TALLYING WK-N-DOTPOS
010055         FOR CHARACTERS BEFORE INITIAL ".".
010060     IF  WK-N-DOTPOS + 4 <= 15
010065         AND WK-C-DOTAMT-15(WK-N-DOTPOS + 4:1) NOT = SPACE
010070         MOVE "SUP0019"     TO WK-V32A-ERROR-CD
010075*        MORE THAN 2 DECIMAL DIGITS FOUND AFTER THE SEPARATOR
010080     END-IF.
010085 C059-CHECK-DECIMAL-PRECISION-EX.
010090     EXIT.
010095*----------------------------------------------------------------*
010100 C100-SPLIT-INT-DEC.
010200*----------------------------------------------------------------*
010300*    WK-N-CTR DOUBLES HERE AS THE "FOUND A DOT" SWITCH - ZERO
010400*    MEANS THE AMOUNT HAD NO DECIMAL SEPARATOR AT ALL, WHICH IS
010500*    A DATA ERROR (32A ALWAYS CARRIES ONE, EVEN IF ",00")
010600     MOVE ZERO           TO WK-N-CTR.
010700     MOVE ZERO           TO WK-N-SUB.
010800     MOVE SPACES         TO WK-C-INTPART WK-C-DECPART.
010900     INSPECT WK-C-DOTAMT-15 TALLYING WK-N-CTR
011000         FOR ALL ".".
011100     IF  WK-N-CTR = 0
011200         GO TO C199-SPLIT-INT-DEC-EX
011300     END-IF.
011400
011500     UNSTRING WK-C-DOTAMT-15 DELIMITED BY "."
011600         INTO WK-C-INTPART, WK-C-DECPART
011700         TALLYING IN WK-N-SUB.
011800     IF  WK-C-INTPART IS NOT NUMERIC
011900      OR WK-C-DECPART IS NOT NUMERIC
012000         MOVE ZERO       TO WK-N-CTR
012100         GO TO C199-SPLIT-INT-DEC-EX
012200     END-IF.
012300
012400     MOVE WK-C-INTPART   TO WK-N-INTPART.
012500     MOVE WK-C-DECPART   TO WK-N-DECPART.
012600     MOVE WK-N-INTPART   TO WK-N-DOTAMT-INT.
012700     MOVE WK-N-DECPART   TO WK-N-DOTAMT-DEC.
012800
012900 C199-SPLIT-INT-DEC-EX.
013000     EXIT.
013100*----------------------------------------------------------------*
013200******************************************************************
013300************** END OF PROGRAM SOURCE -  TRFVCAMT ***************
013400******************************************************************
