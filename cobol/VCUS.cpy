000100* VCUS.cpybk
000200**************************************************************
000300* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000400*                 - LINKAGE FOR 50K/59 CUSTOMER LINE SPLIT,
000500*                   CALLED BY TRFVD103 ONCE FOR THE ORDERING
000600*                   CUSTOMER (50K) AND ONCE FOR THE
000700*                   BENEFICIARY (59)
000800*                 - INITIAL VERSION
001100     01  WK-VCUS.
001200         05  WK-VCUS-INPUT.
001300             10  WK-VCUS-RAWVAL    PIC X(400).
001400*                        RAW 50K/59 VALUE, \N-JOINED LINES
001500         05  WK-VCUS-OUTPUT.
001600             10  WK-VCUS-SORT      PIC X(006).
001700             10  WK-VCUS-ACCNO     PIC X(028).
001800             10  WK-VCUS-NAME      PIC X(035).
001900             10  WK-VCUS-ADDR      PIC X(105).
002000             10  WK-VCUS-ERROR-CD  PIC X(008).
002100             10  FILLER            PIC X(004).
