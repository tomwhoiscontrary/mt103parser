000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFVD32A.
000400 AUTHOR.     TYK.
000500 INSTALLATION. CASH MANAGEMENT - MT103 DECODE BATCH.
000600 DATE-WRITTEN. 22 JUN 1988.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*DESCRIPTION : TAG 32A DECODE ORCHESTRATOR.
001000*             SUBROUTINE - SPLITS THE RAW VALUE-DATE/CURRENCY/
001100*             AMOUNT STRING CARRIED ON TAG 32A AND CALLS THE
001200*             DATE-EXPANSION AND AMOUNT-VALIDATION ROUTINES.
001300*             THIS ROUTINE IS CALLED BY TRFVD103 PGM.
001400*______________________________________________________________________
001500* HISTORY OF MODIFICATION:
001600*======================================================================
001700* MT103I1 09/08/2026 TMPKRL  - MT103 DECODE BATCH - PHASE 1
001800*                          - E-REQUEST# 58210
001900*                          - INITIAL VERSION - ADAPTED FROM
002000*                            TRFVTD2, THE COUNTRY/BANK-RISK
002100*                            TABLE WALK WAS RETIRED, REPLACED BY
002200*                            A FIXED-WIDTH SPLIT OF TAG 32A PLUS
002300*                            TWO CALLS TO TRFVDDTE AND TRFVCAMT
002310*---------------------------------------------------------------------*
002320* 7Q1EM1 TMPFYM  20/10/2014 - REM Q1 2015 RELEASE - E-REQ 47511
002330*                          REFINEMENT OF DUPLICATE CHECKING FOR
002340*                          VALUE-DATE/CURRENCY/AMOUNT COMBINATIONS
002350*---------------------------------------------------------------------*
002360* CMP1B4 VENAF2  14/03/2003 - GENERAL LEDGER INTERFACE REALIGNMENT -
002370*                          CCY DECIMAL-PLACES TABLE LOOKUP RETIRED
002380*                          HERE, FIXED AT 2 DECIMALS PER SPEC
002390*---------------------------------------------------------------------*
002395* SM1TY1 TMPTY1  09/11/1998 - Y2K READINESS REVIEW - VALUE-DATE
002398*                          CENTURY EXPANSION HAS NO 2-DIGIT YEAR
002399*                          WINDOWING ASSUMPTIONS IN THIS PGM
002400*---------------------------------------------------------------------*
002500
002600 ENVIRONMENT DIVISION.
002700*********************
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-AS400.
003000 OBJECT-COMPUTER. IBM-AS400.
003100 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003200
003300 INPUT-OUTPUT SECTION.
003400 FILE-CONTROL.
003500
003600 DATA DIVISION.
003700 FILE SECTION.
003800***************
003900 WORKING-STORAGE SECTION.
004000***********************
004100 01  FILLER                    PIC X(24) VALUE
004200     "** PROGRAM TRFVD32A **".
004300
004400 01  WK-C-COMMON.
004500     COPY WCOM.
004600
004700 01  WK-C-WORK-AREA.
004800     05  WK-C-RAWTXT-24         PIC X(24) VALUE SPACES.
004900     05  WK-C-RAWTXT-R REDEFINES WK-C-RAWTXT-24.
005000         10  WK-C-R32A-DATE      PIC 9(06).
005100         10  WK-C-R32A-CUYCD     PIC X(03).
005200         10  WK-C-R32A-AMT       PIC X(15).
005300
005400     COPY VDTE.
005500
005600****************
005700 LINKAGE SECTION.
005800****************
005900     COPY V32A.
006000
006100 EJECT
006200****************************************
006300 PROCEDURE DIVISION USING WK-V32A.
006400****************************************
006500 MAIN-MODULE.
006600     MOVE "TRFVD32A"           TO WK-C-PGMID-LIT.
006700     PERFORM B000-MAIN-PROCESSING
006800        THRU B999-MAIN-PROCESSING-EX.
006900     EXIT PROGRAM.
007000
007100*----------------------------------------------------------------*
007200 B000-MAIN-PROCESSING.
007300*----------------------------------------------------------------*
007400     MOVE WK-V32A-RAWTXT       TO WK-C-RAWTXT-24.
007500     MOVE SPACES               TO WK-V32A-OUTPUT.
007600
007700     IF  WK-V32A-RAWTXT = SPACES
007800         MOVE "SUP0022"        TO WK-V32A-ERROR-CD
007900         GO TO B999-MAIN-PROCESSING-EX
008000     END-IF.
008100
008200     MOVE WK-C-R32A-DATE       TO WK-VDTE-YYMMDD.
008300     CALL "TRFVDDTE" USING WK-VDTE.
008400     IF  WK-VDTE-ERROR-CD NOT = SPACES
008500         MOVE WK-VDTE-ERROR-CD TO WK-V32A-ERROR-CD
008600         GO TO B999-MAIN-PROCESSING-EX
008700     END-IF.
008800     MOVE WK-VDTE-ISODTE       TO WK-V32A-VALDTE.
008900     MOVE WK-C-R32A-CUYCD      TO WK-V32A-CUYCD.
009000
009100*    TRFVCAMT TAKES THE SAME WK-V32A LINKAGE RECORD PASSED TO
009200*    THIS PROGRAM - IT RE-EXTRACTS THE AMOUNT PORTION OF
009300*    WK-V32A-RAWTXT ITSELF AND FILLS IN WK-V32A-AMT DIRECTLY
009400     CALL "TRFVCAMT" USING WK-V32A.
009500
009600 B999-MAIN-PROCESSING-EX.
009700     EXIT.
009800*----------------------------------------------------------------*
009900******************************************************************
010000************** END OF PROGRAM SOURCE -  TRFVD32A ***************
010100******************************************************************
