000100* WCOM.cpybk
000200**************************************************************
000300* SHOP-COMMON WORKING STORAGE - FILE STATUS CONDITIONS, RUN  *
000400* DATE BREAKDOWN, PROGRAM-ID STAMP, AND THE STANDARD ONE-    *
000500* LINE DISPLAY MESSAGE LAYOUT - COPIED INTO EVERY MT103      *
000600* DECODE BATCH PROGRAM IN PLACE OF THE OLD ASCMWS/ASCWWS     *
000700* COPYBOOKS, WHICH BELONG TO THE REMITTANCE INTERFACE        *
000800* LIBRARY AND ARE NOT CARRIED FORWARD TO THIS SYSTEM.        *
000900**************************************************************
001000* AMENDMENT HISTORY:
001100**************************************************************
001205* MT103I1 09/08/26 TMPKRL E-REQUEST# 58271
001207* - ADDED WK-N-ABEND-CTR AND WK-C-TRACE-SW AS STANDALONE
001209*   77-LEVEL ITEMS, SHOP STANDARD FOR A SIMPLE COUNTER/SWITCH
001210*   THAT DOES NOT NEED A GROUP OR A REDEFINES OF ITS OWN
001211*---------------------------------------------------------------*
001212* MT103I1 09/08/26 TMPKRL MT103 DECODE BATCH - PHASE 1
001300* - INITIAL VERSION
001310*---------------------------------------------------------------*
001320* CMP3FL 07/01/16 VENAF2 CASH MGMT PROJECT 3 - ADDED THE
001330* DUPLICATE-KEY 88-LEVEL, USED BY THE INPUT FILE STATUS CHECK
001340*---------------------------------------------------------------*
001350* 7Q1EM1 20/10/14 TMPFYM E-REQ 47511 - RECOMPILED, NO LAYOUT
001360* CHANGE, AFTER THE INW DUPLICATE-CHECK REFINEMENT
001370*---------------------------------------------------------------*
001380* SM1TY1 09/11/98 TMPTY1 Y2K READINESS REVIEW - WK-N-RUN-DATE
001390* CENTURY/YEAR SUB-FIELDS ALREADY SPLIT OUT, NO 2-DIGIT YEAR
001395* ASSUMPTION TO FIX IN THIS COPYBOOK
001400*---------------------------------------------------------------*
001500
001600     01  WK-C-FILE-STATUS            PIC X(02) VALUE "00".
001700         88  WK-C-SUCCESSFUL                   VALUE "00".
001800         88  WK-C-END-OF-FILE                  VALUE "10".
001900         88  WK-C-RECORD-NOT-FOUND             VALUE "23".
002000         88  WK-C-DUPLICATE-KEY                VALUE "22".
002100
002200     01  WK-N-RUN-DATE                PIC 9(08) VALUE ZEROES.
002300     01  WK-N-RUN-DATE-R REDEFINES WK-N-RUN-DATE.
002400         05  WK-N-RDATE-CC            PIC 99.
002500         05  WK-N-RDATE-YY            PIC 99.
002600         05  WK-N-RDATE-MM            PIC 99.
002700         05  WK-N-RDATE-DD            PIC 99.
002800
002900     01  WK-C-PGMID-LIT               PIC X(10) VALUE SPACES.
003000     01  WK-C-PGMID-TAB REDEFINES WK-C-PGMID-LIT.
003100         05  WK-C-PGMID-CHR           PIC X OCCURS 10 TIMES.
003200
003300     01  WK-C-ERRMSG-LINE             PIC X(80) VALUE SPACES.
003400     01  WK-C-ERRMSG-PARTS REDEFINES WK-C-ERRMSG-LINE.
003500         05  WK-C-ERRMSG-PGM          PIC X(10).
003600         05  WK-C-ERRMSG-TXT          PIC X(70).
003700
003800     01  WK-N-CTR                     PIC 9(05) COMP VALUE ZERO.
003900     01  WK-N-SUB                     PIC 9(05) COMP VALUE ZERO.
004000
004100     77  WK-N-ABEND-CTR                PIC 9(02) COMP VALUE ZERO.
004200     77  WK-C-TRACE-SW                 PIC X(01) VALUE "N".
