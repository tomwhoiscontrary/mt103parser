000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFVD103.
000400 AUTHOR.     TYK.
000500 INSTALLATION. CASH MANAGEMENT - MT103 DECODE BATCH.
000600 DATE-WRITTEN. 14 MAR 1991.
000700 DATE-COMPILED.
000800 SECURITY. NONE.
000900*DESCRIPTION : MT103 BUSINESS DECODE.
001000*             SUBROUTINE - WALKS THE GENERIC BLOCK TREE BUILT BY
001100*             TRFVP153 AND PULLS OUT THE FIXED MT103 FIELDS -
001200*             BLOCKS 1 AND 2, AND MESSAGE-BLOCK-4 TAGS 20, 32A,
001300*             50K, 59, 70, 71A AND 72 - ASSEMBLING THE DECODED
001400*             INSTRUCTION RECORD.  CALLED BY TRFVI103 PGM, ONE
001500*             CALL PER INPUT MESSAGE.
001600*______________________________________________________________________
001700* HISTORY OF MODIFICATION:
001800*======================================================================
001900* MT103I1 09/08/2026 TMPKRL  - MT103 DECODE BATCH - PHASE 1
002000*                          - E-REQUEST# 58210
002100*                          - INITIAL VERSION - ADAPTED FROM
002200*                            TRFVTE3, THE FIELD 56/57 CREDIT-
002300*                            PARTY CHECKING WAS RETIRED,
002400*                            REPLACED BY THE MT103 FIELD WALK
002410* MT103I1 09/08/2026 TMPKRL  - E-REQUEST# 58244
002420*                          - C600/C800 WERE LETTING A MESSAGE
002430*                            THROUGH WITH NO TAG 70 OR TAG 72 -
002440*                            BOTH ARE MANDATORY PER M103T, ADDED
002450*                            THE SAME FOUND-CHECK USED FOR 71A
002460*---------------------------------------------------------------------*
002465* REM269 VENAF2  06/04/2017 - JIRA LOG REM-269 - STANDARDISED THE
002470*                          WAY THIS PROGRAM PULLS CURRENCY AND
002475*                          COUNTRY CODES FROM THE SYSTEM TABLE
002480*---------------------------------------------------------------------*
002483* CMP2D6 CMPESQ  22/09/2009 - CASH MANAGEMENT PROJECT 2 - INCLUDED
002486*                          THE RETURN-OF-FUNDS (REM) INDICATOR
002489*                          ON THE DECODED INSTRUCTION RECORD
002492*---------------------------------------------------------------------*
002495* SM1TY1 TMPTY1  09/11/1998 - Y2K READINESS REVIEW - DATE FIELDS
002498*                          ON THE DECODED RECORD CARRY A 4-DIGIT
002499*                          YEAR, NO CENTURY WINDOW LOGIC HERE
002500*---------------------------------------------------------------------*
002600
002700 ENVIRONMENT DIVISION.
002800*********************
002900 CONFIGURATION SECTION.
003000 SOURCE-COMPUTER. IBM-AS400.
003100 OBJECT-COMPUTER. IBM-AS400.
003200 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003300
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600
003700 DATA DIVISION.
003800 FILE SECTION.
003900***************
004000 WORKING-STORAGE SECTION.
004100***********************
004200 01  FILLER                    PIC X(24) VALUE
004300     "** PROGRAM TRFVD103 **".
004400
004500 01  WK-C-COMMON.
004600     COPY WCOM.
004700
004800 01  WK-C-WORK-AREA.
004900     05  WK-C-LOOKUP-TAG        PIC X(003) VALUE SPACES.
005000     05  WK-C-LOOKUP-VAL        PIC X(400) VALUE SPACES.
005100     05  WK-C-LOOKUP-FOUND      PIC X(001) VALUE "N".
005200
005300     COPY VHDR.
005400     COPY V32A.
005500     COPY VCUS.
005600     COPY VOPT.
005650* NATIVE SWIFT FIELD LENGTH/OFFSET REFERENCE - NOT MOVED INTO,
005660* CONSULTED ONLY WHEN A MAINTAINER NEEDS THE ORIGINAL TAG WIDTHS
005670     COPY M103T.
005700
005800****************
005900 LINKAGE SECTION.
006000****************
006100     COPY V103.
006200
006300 EJECT
006400****************************************
006500 PROCEDURE DIVISION USING WK-V103.
006600****************************************
006700 MAIN-MODULE.
006800     MOVE "TRFVD103"           TO WK-C-PGMID-LIT.
006900     PERFORM B000-MAIN-PROCESSING
007000        THRU B999-MAIN-PROCESSING-EX.
007100     EXIT PROGRAM.
007200
007300*----------------------------------------------------------------*
007400 B000-MAIN-PROCESSING.
007500*----------------------------------------------------------------*
007600     MOVE SPACES               TO WK-V103-BANK WK-V103-SPNSRBNK
007700                                   WK-V103-BANKURN WK-V103-CUYCD
007800                                   WK-V103-VALDTE
007900                                   WK-V103-REMITTER
008000                                   WK-V103-BENEFICIARY
008100                                   WK-V103-CHRGCD
008200                                   WK-V103-S2RINFO
008300                                   WK-V103-ERROR-CD
008400                                   WK-V103-BAD-TAG.
008500     MOVE ZERO                 TO WK-V103-AMT.
008600
008700     PERFORM C100-DECODE-HEADER
008800        THRU C199-DECODE-HEADER-EX.
008900     IF  WK-V103-ERROR-CD NOT = SPACES
009000         GO TO B999-MAIN-PROCESSING-EX
009100     END-IF.
009200
009300     PERFORM C200-DECODE-URN
009400        THRU C299-DECODE-URN-EX.
009500     IF  WK-V103-ERROR-CD NOT = SPACES
009600         GO TO B999-MAIN-PROCESSING-EX
009700     END-IF.
009800
009900     PERFORM C300-DECODE-32A
010000        THRU C399-DECODE-32A-EX.
010100     IF  WK-V103-ERROR-CD NOT = SPACES
010200         GO TO B999-MAIN-PROCESSING-EX
010300     END-IF.
010400
010500     PERFORM C400-DECODE-REMITTER
010600        THRU C499-DECODE-REMITTER-EX.
010700     IF  WK-V103-ERROR-CD NOT = SPACES
010800         GO TO B999-MAIN-PROCESSING-EX
010900     END-IF.
011000
011100     PERFORM C500-DECODE-BENEFICIARY
011200        THRU C599-DECODE-BENEFICIARY-EX.
011300     IF  WK-V103-ERROR-CD NOT = SPACES
011400         GO TO B999-MAIN-PROCESSING-EX
011500     END-IF.
011600
011700     PERFORM C600-DECODE-REMITINFO
011800        THRU C699-DECODE-REMITINFO-EX.
011850     IF  WK-V103-ERROR-CD NOT = SPACES
011870         GO TO B999-MAIN-PROCESSING-EX
011890     END-IF.
011900
012000     PERFORM C700-DECODE-CHARGES
012100        THRU C799-DECODE-CHARGES-EX.
012200     IF  WK-V103-ERROR-CD NOT = SPACES
012300         GO TO B999-MAIN-PROCESSING-EX
012400     END-IF.
012500
012600     PERFORM C800-DECODE-S2RINFO
012700        THRU C899-DECODE-S2RINFO-EX.
012800
012900 B999-MAIN-PROCESSING-EX.
013000     EXIT.
013100*----------------------------------------------------------------*
013200 C100-DECODE-HEADER.
013300*----------------------------------------------------------------*
013400     MOVE WK-V103-BLK1-TXT     TO WK-VHDR-BLK1-TXT.
013500     MOVE WK-V103-BLK2-TXT     TO WK-VHDR-BLK2-TXT.
013600     CALL "TRFVDHDR" USING WK-VHDR.
013700     IF  WK-VHDR-ERROR-CD NOT = SPACES
013800         MOVE WK-VHDR-ERROR-CD TO WK-V103-ERROR-CD
013900         MOVE "1/2 "           TO WK-V103-BAD-TAG
014000         GO TO C199-DECODE-HEADER-EX
014100     END-IF.
014200     MOVE WK-VHDR-BANK         TO WK-V103-BANK.
014300     MOVE WK-VHDR-SPNSRBNK     TO WK-V103-SPNSRBNK.
014400 C199-DECODE-HEADER-EX.
014500     EXIT.
014600*----------------------------------------------------------------*
014700 C200-DECODE-URN.
014800*----------------------------------------------------------------*
014900     MOVE "20 "                TO WK-C-LOOKUP-TAG.
015000     PERFORM C900-FIND-TAG-VALUE
015100        THRU C999-FIND-TAG-VALUE-EX.
015200     IF  WK-C-LOOKUP-FOUND NOT = "Y"
015300         MOVE "SUP0023"        TO WK-V103-ERROR-CD
015400         MOVE "20  "           TO WK-V103-BAD-TAG
015500         GO TO C299-DECODE-URN-EX
015600     END-IF.
015700     MOVE WK-C-LOOKUP-VAL(1:16) TO WK-V103-BANKURN.
015800 C299-DECODE-URN-EX.
015900     EXIT.
016000*----------------------------------------------------------------*
016100 C300-DECODE-32A.
016200*----------------------------------------------------------------*
016300     MOVE "32A"                TO WK-C-LOOKUP-TAG.
016400     PERFORM C900-FIND-TAG-VALUE
016500        THRU C999-FIND-TAG-VALUE-EX.
016600     IF  WK-C-LOOKUP-FOUND NOT = "Y"
016700         MOVE "SUP0024"        TO WK-V103-ERROR-CD
016800         MOVE "32A "           TO WK-V103-BAD-TAG
016900         GO TO C399-DECODE-32A-EX
017000     END-IF.
017100     MOVE SPACES               TO WK-V32A-OUTPUT.
017200     MOVE WK-C-LOOKUP-VAL(1:24) TO WK-V32A-RAWTXT.
017300     CALL "TRFVD32A" USING WK-V32A.
017400     IF  WK-V32A-ERROR-CD NOT = SPACES
017500         MOVE WK-V32A-ERROR-CD TO WK-V103-ERROR-CD
017600         MOVE "32A "           TO WK-V103-BAD-TAG
017700         GO TO C399-DECODE-32A-EX
017800     END-IF.
017900     MOVE WK-V32A-VALDTE       TO WK-V103-VALDTE.
018000     MOVE WK-V32A-CUYCD        TO WK-V103-CUYCD.
018100     MOVE WK-V32A-AMT          TO WK-V103-AMT.
018200 C399-DECODE-32A-EX.
018300     EXIT.
018400*----------------------------------------------------------------*
018500 C400-DECODE-REMITTER.
018600*----------------------------------------------------------------*
018700     MOVE "50K"                TO WK-C-LOOKUP-TAG.
018800     PERFORM C900-FIND-TAG-VALUE
018900        THRU C999-FIND-TAG-VALUE-EX.
019000     IF  WK-C-LOOKUP-FOUND NOT = "Y"
019100         MOVE "SUP0025"        TO WK-V103-ERROR-CD
019200         MOVE "50K "           TO WK-V103-BAD-TAG
019300         GO TO C499-DECODE-REMITTER-EX
019400     END-IF.
019500     MOVE SPACES               TO WK-VCUS-OUTPUT.
019600     MOVE WK-C-LOOKUP-VAL      TO WK-VCUS-RAWVAL.
019700     CALL "TRFVDCUS" USING WK-VCUS.
019800     IF  WK-VCUS-ERROR-CD NOT = SPACES
019900         MOVE WK-VCUS-ERROR-CD TO WK-V103-ERROR-CD
020000         MOVE "50K "           TO WK-V103-BAD-TAG
020100         GO TO C499-DECODE-REMITTER-EX
020200     END-IF.
020300     MOVE WK-VCUS-SORT         TO WK-V103-REM-SORT.
020400     MOVE WK-VCUS-ACCNO        TO WK-V103-REM-ACCNO.
020500     MOVE WK-VCUS-NAME         TO WK-V103-REM-NAME.
020600     MOVE WK-VCUS-ADDR         TO WK-V103-REM-ADDR.
020700 C499-DECODE-REMITTER-EX.
020800     EXIT.
020900*----------------------------------------------------------------*
021000 C500-DECODE-BENEFICIARY.
021100*----------------------------------------------------------------*
021200     MOVE "59 "                TO WK-C-LOOKUP-TAG.
021300     PERFORM C900-FIND-TAG-VALUE
021400        THRU C999-FIND-TAG-VALUE-EX.
021500     IF  WK-C-LOOKUP-FOUND NOT = "Y"
021600         MOVE "SUP0026"        TO WK-V103-ERROR-CD
021700         MOVE "59  "           TO WK-V103-BAD-TAG
021800         GO TO C599-DECODE-BENEFICIARY-EX
021900     END-IF.
022000     MOVE SPACES               TO WK-VCUS-OUTPUT.
022100     MOVE WK-C-LOOKUP-VAL      TO WK-VCUS-RAWVAL.
022200     CALL "TRFVDCUS" USING WK-VCUS.
022300     IF  WK-VCUS-ERROR-CD NOT = SPACES
022400         MOVE WK-VCUS-ERROR-CD TO WK-V103-ERROR-CD
022500         MOVE "59  "           TO WK-V103-BAD-TAG
022600         GO TO C599-DECODE-BENEFICIARY-EX
022700     END-IF.
022800     MOVE WK-VCUS-SORT         TO WK-V103-BENE-SORT.
022900     MOVE WK-VCUS-ACCNO        TO WK-V103-BENE-ACCNO.
023000     MOVE WK-VCUS-NAME         TO WK-V103-BENE-NAME.
023100     MOVE WK-VCUS-ADDR         TO WK-V103-BENE-ADDR.
023200 C599-DECODE-BENEFICIARY-EX.
023300     EXIT.
023400*----------------------------------------------------------------*
023500 C600-DECODE-REMITINFO.
023600*----------------------------------------------------------------*
023700*    MT103I1 09/08/2026 TMPKRL - REQ# 58244 - TAG 70 IS MANDATORY
023750*    PER M103T.CPY, A MESSAGE CARRYING NO REMITTANCE INFORMATION
023775*    IS REJECTED THE SAME AS A MISSING 50K/59/32A
024000     MOVE "70 "                TO WK-C-LOOKUP-TAG.
024100     PERFORM C900-FIND-TAG-VALUE
024200        THRU C999-FIND-TAG-VALUE-EX.
024300     IF  WK-C-LOOKUP-FOUND NOT = "Y"
024325         MOVE "SUP0029"        TO WK-V103-ERROR-CD
024350         MOVE "70  "           TO WK-V103-BAD-TAG
024375         GO TO C699-DECODE-REMITINFO-EX
024400     END-IF.
024450     MOVE WK-C-LOOKUP-VAL(1:140) TO WK-V103-BENE-REF.
024600 C699-DECODE-REMITINFO-EX.
024700     EXIT.
024800*----------------------------------------------------------------*
024900 C700-DECODE-CHARGES.
025000*----------------------------------------------------------------*
025100     MOVE "71A"                TO WK-C-LOOKUP-TAG.
025200     PERFORM C900-FIND-TAG-VALUE
025300        THRU C999-FIND-TAG-VALUE-EX.
025400     IF  WK-C-LOOKUP-FOUND NOT = "Y"
025500         MOVE "SUP0027"        TO WK-V103-ERROR-CD
025600         MOVE "71A "           TO WK-V103-BAD-TAG
025700         GO TO C799-DECODE-CHARGES-EX
025800     END-IF.
025900     MOVE SPACES               TO WK-VOPT-OUTPUT.
026000     MOVE WK-C-LOOKUP-VAL(1:3) TO WK-VOPT-CHRGCD.
026100     CALL "TRFVDOPT" USING WK-VOPT.
026200     IF  WK-VOPT-IS-INVALID
026300         MOVE WK-VOPT-ERROR-CD TO WK-V103-ERROR-CD
026400         IF  WK-V103-ERROR-CD = SPACES
026500             MOVE "SUP0028"    TO WK-V103-ERROR-CD
026600         END-IF
026700         MOVE "71A "           TO WK-V103-BAD-TAG
026800         GO TO C799-DECODE-CHARGES-EX
026900     END-IF.
027000     MOVE WK-VOPT-CHRGCD       TO WK-V103-CHRGCD.
027100 C799-DECODE-CHARGES-EX.
027200     EXIT.
027300*----------------------------------------------------------------*
027400 C800-DECODE-S2RINFO.
027500*----------------------------------------------------------------*
027600*    MT103I1 09/08/2026 TMPKRL - REQ# 58244 - TAG 72 IS MANDATORY
027625*    PER M103T.CPY, SAME TREATMENT AS THE 71A CHECK ABOVE
027700     MOVE "72 "                TO WK-C-LOOKUP-TAG.
027800     PERFORM C900-FIND-TAG-VALUE
027900        THRU C999-FIND-TAG-VALUE-EX.
027950     IF  WK-C-LOOKUP-FOUND NOT = "Y"
027960         MOVE "SUP0030"        TO WK-V103-ERROR-CD
027970         MOVE "72  "           TO WK-V103-BAD-TAG
027980         GO TO C899-DECODE-S2RINFO-EX
028000     END-IF.
028100     MOVE WK-C-LOOKUP-VAL(1:210) TO WK-V103-S2RINFO.
028300 C899-DECODE-S2RINFO-EX.
028400     EXIT.
028500*----------------------------------------------------------------*
028600 C900-FIND-TAG-VALUE.
028700*----------------------------------------------------------------*
028800*    SCANS THE BLOCK-4 TAG/VALUE TABLE BUILT BY TRFVP153 FOR THE
028900*    TAG NAMED IN WK-C-LOOKUP-TAG
029000     MOVE "N"                  TO WK-C-LOOKUP-FOUND.
029100     MOVE SPACES               TO WK-C-LOOKUP-VAL.
029200     IF  WK-V103-BLK4-CNT = 0
029300         GO TO C999-FIND-TAG-VALUE-EX
029400     END-IF.
029500     SET WK-V103-B4-IDX        TO 1.
029600 C910-FIND-TAG-VALUE-LOOP.
029700     IF  WK-V103-B4-IDX > WK-V103-BLK4-CNT
029800         GO TO C999-FIND-TAG-VALUE-EX
029900     END-IF.
030000     IF  WK-V103-B4-TAG(WK-V103-B4-IDX) = WK-C-LOOKUP-TAG
030100         MOVE "Y"              TO WK-C-LOOKUP-FOUND
031000         MOVE WK-V103-B4-VAL(WK-V103-B4-IDX) TO WK-C-LOOKUP-VAL
031100         GO TO C999-FIND-TAG-VALUE-EX
031200     END-IF.
031300     SET WK-V103-B4-IDX UP BY 1.
031400     GO TO C910-FIND-TAG-VALUE-LOOP.
031500 C999-FIND-TAG-VALUE-EX.
031600     EXIT.
031700*----------------------------------------------------------------*
031800******************************************************************
031900************** END OF PROGRAM SOURCE -  TRFVD103 ***************
032000******************************************************************
