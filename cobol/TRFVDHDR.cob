000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFVDHDR.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   CASH MANAGEMENT - MT103 DECODE BATCH.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO EXTRACT THE SOURCE
001200*               AND DESTINATION TERMINAL ADDRESSES FROM THE
001300*               BASIC HEADER (BLOCK 1) AND APPLICATION HEADER
001400*               (BLOCK 2) TEXT OF AN MT103 MESSAGE.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* MT103I1 - TMPKRL - 09/08/2026 - MT103 DECODE BATCH - PHASE 1   *
002000*                   - E-REQUEST# 58210                          *
002100*                   - INITIAL VERSION - ADAPTED FROM TRFVBAC,   *
002200*                     BANK ACCOUNT LOOKUP RETIRED, REPLACED BY  *
002300*                     A FIXED-OFFSET SUBSTRING EXTRACT          *
002310*----------------------------------------------------------------*
002320* CMP3A1 - CMPESQ - 01/07/2016 - CASH MGMT PROJECT RELEASE 3     *
002330*                   - INCLUDE THE REM INDICATOR ON THE SOURCE   *
002340*                     TERMINAL EXTRACT                         *
002350*----------------------------------------------------------------*
002360* REM184 - TMPFYM - 20/10/2014 - E-REQ 47511 - RECOMPILED DUE   *
002370*                     TO CHANGES IN THE BLOCK-1/2 LAYOUT COPY   *
002380*----------------------------------------------------------------*
002390* SM1TY1 - TMPTY1 - 09/11/1998 - Y2K READINESS REVIEW - TERMINAL*
002395*                     ADDRESS EXTRACT CARRIES NO DATE FIELDS    *
002400*----------------------------------------------------------------*
002500*
003000 EJECT
003100**********************
003200 ENVIRONMENT DIVISION.
003300**********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-AS400.
003600 OBJECT-COMPUTER.  IBM-AS400.
003700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
003800
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100
004200***************
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600**************
004700 WORKING-STORAGE SECTION.
004800*************************
004900 01  FILLER                          PIC X(24)        VALUE
005000     "** PROGRAM TRFVDHDR **".
005100
005200* ------------------ PROGRAM WORKING STORAGE -------------------*
005210 01  WK-C-COMMON.
005220     COPY WCOM.
005300 01  WK-N-WORK-AREA.
005400     05  WK-N-BLK1-OFFSET            PIC 9(02) COMP VALUE 4.
005500*                        0-BASED OFFSET 3, 1-BASED FOR REF-MOD
005600     05  WK-N-BLK2-OFFSET            PIC 9(02) COMP VALUE 5.
005700*                        0-BASED OFFSET 4, 1-BASED FOR REF-MOD
005800     05  WK-N-ADDR-LEN               PIC 9(02) COMP VALUE 12.
005900
006000*****************
006100 LINKAGE SECTION.
006200*****************
006300 COPY VHDR.
006400 EJECT
006500********************************************
006600 PROCEDURE DIVISION USING WK-VHDR.
006700********************************************
006800 MAIN-MODULE.
006850     MOVE    "TRFVDHDR" TO WK-C-PGMID-LIT.
006900     PERFORM A000-PROCESS-CALLED-ROUTINE
007000        THRU A099-PROCESS-CALLED-ROUTINE-EX.
007100     EXIT PROGRAM.
007200
007300*---------------------------------------------------------------*
007400 A000-PROCESS-CALLED-ROUTINE.
007500*---------------------------------------------------------------*
007600     MOVE    SPACES              TO    WK-VHDR-OUTPUT.
007700
007800     IF  WK-VHDR-BLK1-TXT = SPACES
007900         MOVE    "SUP0016"       TO    WK-VHDR-ERROR-CD
008000         GO TO A099-PROCESS-CALLED-ROUTINE-EX
008100     END-IF.
008200
008300     IF  WK-VHDR-BLK2-TXT = SPACES
008400         MOVE    "SUP0017"       TO    WK-VHDR-ERROR-CD
008500         GO TO A099-PROCESS-CALLED-ROUTINE-EX
008600     END-IF.
008700
008800*    SOURCE TERMINAL ADDRESS - BLOCK 1, 0-BASED OFFSET 3,
008900*    LENGTH 12 (SKIPS THE 3-CHARACTER BLOCK-TYPE PREFIX, E.G.
009000*    "F01")
009100     MOVE    WK-VHDR-BLK1-TXT(WK-N-BLK1-OFFSET:WK-N-ADDR-LEN)
009200                                 TO    WK-VHDR-BANK.
009300
009400*    DESTINATION TERMINAL ADDRESS - BLOCK 2, 0-BASED OFFSET 4,
009500*    LENGTH 12 (SKIPS THE 4-CHARACTER BLOCK-TYPE PREFIX, E.G.
009600*    "I103")
009700     MOVE    WK-VHDR-BLK2-TXT(WK-N-BLK2-OFFSET:WK-N-ADDR-LEN)
009800                                 TO    WK-VHDR-SPNSRBNK.
009900
010000 A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT.
010200*---------------------------------------------------------------*
010300******************************************************************
010400************** END OF PROGRAM SOURCE -  TRFVDHDR ***************
010500******************************************************************
