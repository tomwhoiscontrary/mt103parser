000100**************************************************************
000200* M103T.cpybk                                                *
000300* WORKING STORAGE FORMATS FOR MT103 SINGLE CUSTOMER CREDIT    *
000400* TRANSFER - NATIVE SWIFT FIELD PICTURES AS CARRIED IN THE    *
000500* RAW BLOCK 1/2/4 TEXT BEFORE DECODE. USED BY TRFVP153/        *
000600* TRFVD103 AND THE FIELD-LEVEL DECODE CHAIN AS A LENGTH/       *
000700* OFFSET REFERENCE - NOT A MOVE-IN TARGET FOR THE WHOLE        *
000800* MESSAGE (THE MESSAGE ARRIVES ONE BLOCK AT A TIME OFF THE     *
000900* TRFVP153 BLOCK TABLE).                                       *
001000**************************************************************
001100* MODIFICATION HISTORY                                        *
001200**************************************************************
001300* TAG    DATE     DEV    DESCRIPTION                          *
001400*------- -------- ------ ------------------------------------ *
001500* MT103I1 09/08/26 TMPKRL - MT103 DECODE BATCH - PHASE 1       *
001600*                  - E-REQUEST# 58210                          *
001700*                  - INITIAL VERSION, SPLIT OUT OF SWIFTMER    *
001800*                    FOR THE MT103 (CUSTOMER TRANSFER) SHAPE   *
001900*                    RATHER THAN THE MT101 SHAPE.              *
001910*---------------------------------------------------------------*
001920* CMP2D6  22/09/09 CMPESQ - CASH MGMT PROJECT 2 - WIDENED THE   *
001930*                    TAG 70/72 FREE-TEXT PICTURE TO MATCH THE   *
001940*                    CURRENT SWIFT FIN MESSAGE MAX LENGTH       *
001950*---------------------------------------------------------------*
001960* CMP1B4  14/03/03 VENAF2 - GENERAL LEDGER INTERFACE REALIGN-   *
001970*                    MENT - NO LAYOUT CHANGE, RECOMPILED ONLY   *
001980*---------------------------------------------------------------*
001990* SM1TY1  09/11/98 TMPTY1 - Y2K READINESS REVIEW - TAG 32A      *
001995*                    VALUE-DATE SUB-FIELD STAYS A 6-DIGIT       *
001998*                    YYMMDD NATIVE SWIFT PICTURE, EXPANDED      *
001999*                    TO 4-DIGIT YEAR ON DECODE, NOT HERE        *
002000*---------------------------------------------------------------*
002100
002200     01  WK-C-M103T.
002300
002400* BLOCK 1 - BASIC HEADER BLOCK (APPL ID, SVC ID, LT ADDR, ETC)
002500         05  M103T-BLK1-TEXT          PIC X(040).
002600* BYTES 0-2 = BLOCK TYPE IND (E.G. "F01") - SKIPPED ON DECODE
002700         05  M103T-BLK1-TYPE REDEFINES M103T-BLK1-TEXT.
002800             10  M103T-BLK1-APPL-ID   PIC X(003).
002900* BYTES 3-14 = SOURCE (SENDER) TERMINAL ADDRESS - DECODED TO
003000* OUTPUT FIELD "BANK"
003100             10  M103T-BLK1-LT-ADDR   PIC X(012).
003200             10  FILLER               PIC X(025).
003300
003400* BLOCK 2 - APPLICATION HEADER BLOCK (I/O IND, MSG TYPE, ETC)
003500         05  M103T-BLK2-TEXT          PIC X(040).
003600* BYTES 0-3 = DIRECTION + MSG TYPE IND (E.G. "I103") - SKIPPED
003700         05  M103T-BLK2-TYPE REDEFINES M103T-BLK2-TEXT.
003800             10  M103T-BLK2-APPL-ID   PIC X(004).
003900* BYTES 4-15 = DESTINATION (RECEIVER) TERMINAL ADDRESS -
004000* DECODED TO OUTPUT FIELD "SPONSORBANK"
004100             10  M103T-BLK2-LT-ADDR   PIC X(012).
004200             10  FILLER               PIC X(024).
004300
004400* TAG 20 - SENDER'S REFERENCE (URN) - MANDATORY
004500         05  M103T-TAG20-URN          PIC X(016).
004600
004700* TAG 32A - VALUE DATE / CURRENCY / AMOUNT - MANDATORY
004800         05  M103T-TAG32A.
004900             10  M103T-32A-DATE       PIC X(006).
005000             10  M103T-32A-CCY        PIC X(003).
005100             10  M103T-32A-AMT        PIC X(015).
005200
005300* TAG 50K - ORDERING CUSTOMER - MANDATORY (LINE 1/2/3+ SHAPE,
005400* NEWLINE-JOINED IN THE RAW TEXT, SPLIT BY TRFVDCUS)
005500         05  M103T-TAG50K.
005600             10  M103T-50K-L1-SLASH   PIC X(001).
005700             10  M103T-50K-L1-SORT    PIC X(006).
005800             10  M103T-50K-L1-ACCT    PIC X(028).
005900             10  M103T-50K-L2-NAME    PIC X(035).
006000             10  M103T-50K-L3-ADDR    PIC X(105).
006100
006200* TAG 59 - BENEFICIARY CUSTOMER - MANDATORY (SAME SHAPE AS 50K)
006300         05  M103T-TAG59.
006400             10  M103T-59-L1-SLASH    PIC X(001).
006500             10  M103T-59-L1-SORT     PIC X(006).
006600             10  M103T-59-L1-ACCT     PIC X(028).
006700             10  M103T-59-L2-NAME     PIC X(035).
006800             10  M103T-59-L3-ADDR     PIC X(105).
006900
007000* TAG 70 - REMITTANCE INFORMATION - MANDATORY, VERBATIM
007100         05  M103T-TAG70-REMINFO      PIC X(140).
007200
007300* TAG 71A - DETAILS OF CHARGES - MANDATORY, ONE OF OUR/SHA/BEN
007400         05  M103T-TAG71A-CHRGCD      PIC X(003).
007500
007600* TAG 72 - SENDER TO RECEIVER INFORMATION - MANDATORY, VERBATIM
007700         05  M103T-TAG72-S2RINFO      PIC X(210).
