000100* VDTE.cpybk
000200**************************************************************
000300* MT103I1 TMPKRL  09/08/2026 - MT103 DECODE BATCH PHASE 1
000400*                 - LINKAGE FOR SWIFT YYMMDD TO ISO-8601
000500*                   DATE EXPANSION, CALLED BY TRFVD32A
000600*                 - INITIAL VERSION
000700     01  WK-VDTE.
000800         05  WK-VDTE-INPUT.
000900             10  WK-VDTE-YYMMDD    PIC 9(006).
001000         05  WK-VDTE-OUTPUT.
001100             10  WK-VDTE-ISODTE    PIC X(010).
001200             10  WK-VDTE-ERROR-CD  PIC X(008).
001300             10  FILLER            PIC X(004).
