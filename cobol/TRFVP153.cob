000100 IDENTIFICATION DIVISION.
000200***********************
000300 PROGRAM-ID. TRFVP153.
000400 AUTHOR.     TVK.
000500 INSTALLATION. CASH MANAGEMENT - MT103 DECODE BATCH.
000600 DATE-WRITTEN. 19 JAN 1994.
000700 DATE-COMPILED.
000800 SECURITY.   NONE.
000900*DESCRIPTION : THIS PROGRAM WILL CHECK AN MT103 MESSAGE BODY
001000*              AGAINST THE ISO 15022 BLOCK GRAMMAR AND BUILD A
001100*              GENERIC TAG/VALUE TABLE FOR BLOCKS 1, 2 AND 4.
001200*
001300*    RETURN STATUS (WK-V153-ERROR-CD):
001400*    SPACES  - MESSAGE PARSED OK
001500*    SUP0010 - UNMATCHED "{" / MISSING "}"
001600*    SUP0011 - BLOCK 4 MISSING ITS CRLF MESSAGE-BLOCK MARKER
001700*    SUP0012 - BLOCK 4 TAG/VALUE TABLE OVERFLOW (MORE THAN 12
001800*              FIELDS FOUND INSIDE THE MESSAGE BLOCK)
001900*    SUP0013 - EMPTY MESSAGE BODY
002000*
002100*=================================================================
002200* HISTORY OF MODIFICATION:
002300*=================================================================
002400* MT103I1 - TMPKRL  - 09/08/2026 - MT103 DECODE BATCH - PHASE 1  *
002500*                     - E-REQUEST# 58210                        *
002600*                     - INITIAL VERSION - ADAPTED FROM TRFVLMIT, *
002700*                       THE STP-LIMIT-BY-ACCOUNT/CIF/SEGMENT      *
002800*                       LOOKUP WAS RETIRED, REPLACED BY A         *
002900*                       CHARACTER-AT-A-TIME ISO 15022 BLOCK SCAN  *
002950* MT103I1 - TMPKRL  - 09/08/2026 - E-REQUEST# 58244                *
002960*                     - C441 WAS ENDING A TAG 70/72 VALUE AT THE  *
002970*                       FIRST EMBEDDED LINE STARTING WITH "-" -   *
002980*                       NOW REQUIRES THE DASH TO BE THE WHOLE     *
002985*                       LINE (FOLLOWED BY \N OR END OF MESSAGE)   *
002990*                       BEFORE IT IS TREATED AS THE BLOCK-4 END   *
002991*-----------------------------------------------------------------
002992* CMP3X1  - CMPESQ  - 14/06/2016 - CASH MGMT PROJECT RELEASE 3   *
002993*                     - FIX TO THE STP LIMIT PROCESS CARRIED     *
002994*                       OVER FROM THE OLD TRFVLMIT TABLE WALK    *
002995*-----------------------------------------------------------------
002996* 5Q1ARV  - TMPARV  - 10/11/2011 - 11HOREM024 - MODIFIED TO       *
002997*                       DETERMINE THE REPAIR REASON WHEN THE     *
002998*                       BLOCK-4 TAG TABLE OVERFLOWS                *
002999*-----------------------------------------------------------------
003000* SM1TY1  - TMPTY1  - 09/11/1998 - Y2K READINESS REVIEW - NO    *
003001*                       2-DIGIT YEAR ASSUMPTIONS IN THIS SCANNER*
003002*-----------------------------------------------------------------
003100*
003200 ENVIRONMENT DIVISION.
003300********************
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER. IBM-AS400.
003600 OBJECT-COMPUTER. IBM-AS400.
003700 SPECIAL-NAMES. LOCAL-DATA IS LOCAL-DATA-AREA.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000 DATA DIVISION.
004100 FILE SECTION.
004200***************
004300 WORKING-STORAGE SECTION.
004400************************
004500 01  FILLER                  PIC X(24) VALUE
004600     "** PROGRAM TRFVP153 **".
004700
004800* ------------------ PROGRAM WORKING STORAGE -------------------*
004900 01  WK-C-COMMON.
005000     COPY WCOM.
005100
005200 01  WK-N-WORK-AREA.
005300     05  WK-N-MSG-LEN            PIC 9(04) COMP VALUE ZERO.
005400     05  WK-N-POS                PIC 9(04) COMP VALUE ZERO.
005500     05  WK-N-DEPTH              PIC 9(03) COMP VALUE ZERO.
005600     05  WK-N-TAG-START          PIC 9(04) COMP VALUE ZERO.
005700     05  WK-N-VAL-START          PIC 9(04) COMP VALUE ZERO.
005800     05  WK-N-VAL-END            PIC 9(04) COMP VALUE ZERO.
005900     05  WK-N-VAL-LEN            PIC 9(04) COMP VALUE ZERO.
006000
006100 01  WK-C-WORK-AREA.
006200     05  WK-C-BLK-TAG            PIC X(001) VALUE SPACE.
006300     05  WK-C-B4-TAG             PIC X(003) VALUE SPACES.
006400     05  WK-C-B4-TAG-R REDEFINES WK-C-B4-TAG.
006500         10  WK-C-B4-TAG-CHR     PIC X OCCURS 3 TIMES.
006600     05  WK-C-CURR-CHR           PIC X(001) VALUE SPACE.
006700     05  WK-C-NEXT-CHR           PIC X(001) VALUE SPACE.
006800
006900*****************
007000 LINKAGE SECTION.
007100*****************
007200     COPY V153.
007300
007400 EJECT
007500****************************************
007600 PROCEDURE DIVISION USING WK-V153.
007700****************************************
007800 MAIN-MODULE.
007900     MOVE "TRFVP153"           TO WK-C-PGMID-LIT.
008000     PERFORM B000-MAIN-PROCESSING
008100        THRU B999-MAIN-PROCESSING-EX.
008200     EXIT PROGRAM.
008300
008400*----------------------------------------------------------------*
008500 B000-MAIN-PROCESSING.
008600*----------------------------------------------------------------*
008700     MOVE SPACES               TO WK-V153-BLK1-TXT WK-V153-BLK2-TXT
008800                                   WK-V153-ERROR-CD.
008900     MOVE ZERO                 TO WK-V153-BLK4-CNT
009000                                   WK-V153-ERR-OFFS.
009100     MOVE SPACE                TO WK-V153-ERR-CHR.
009200
009300     PERFORM C100-FIND-MSG-LEN
009400        THRU C199-FIND-MSG-LEN-EX.
009500     IF  WK-N-MSG-LEN = 0
009600         MOVE "SUP0013"        TO WK-V153-ERROR-CD
009700         GO TO B999-MAIN-PROCESSING-EX
009800     END-IF.
009900
010000     MOVE 1                    TO WK-N-POS.
010100 B100-SCAN-TOP-LOOP.
010200     IF  WK-N-POS > WK-N-MSG-LEN
010300         GO TO B999-MAIN-PROCESSING-EX
010400     END-IF.
010500     IF  WK-V153-MSGBDY(WK-N-POS:1) NOT = "{"
010600         GO TO B999-MAIN-PROCESSING-EX
010700     END-IF.
010800
010900     PERFORM C200-READ-BLOCK-TAG
011000        THRU C299-READ-BLOCK-TAG-EX.
011100     IF  WK-V153-ERROR-CD NOT = SPACES
011200         GO TO B999-MAIN-PROCESSING-EX
011300     END-IF.
011310     IF  WK-C-TRACE-SW = "Y"
011320         DISPLAY "TRFVP153 - BLOCK TAG " WK-C-BLK-TAG
011330             " AT POS " WK-N-POS
011340     END-IF.
011400
011500     EVALUATE WK-C-BLK-TAG
011600         WHEN "1"
011700             PERFORM C300-READ-PLAIN-BLOCK
011800                THRU C399-READ-PLAIN-BLOCK-EX
012300         WHEN "2"
012400             PERFORM C300-READ-PLAIN-BLOCK
012500                THRU C399-READ-PLAIN-BLOCK-EX
012600         WHEN "4"
012700             PERFORM C400-READ-BLOCK-FOUR
012800                THRU C499-READ-BLOCK-FOUR-EX
012900         WHEN OTHER
013000             PERFORM C500-SKIP-OTHER-BLOCK
013100                THRU C599-SKIP-OTHER-BLOCK-EX
013200     END-EVALUATE.
013300
013400     IF  WK-V153-ERROR-CD NOT = SPACES
013500         GO TO B999-MAIN-PROCESSING-EX
013600     END-IF.
013700     GO TO B100-SCAN-TOP-LOOP.
013800
013900 B999-MAIN-PROCESSING-EX.
014000     EXIT.
014100*----------------------------------------------------------------*
014200 C100-FIND-MSG-LEN.
014300*----------------------------------------------------------------*
014400*    TRAILING-SPACE TRIM - THE MESSAGE BODY IS A FIXED X(2000)
014500*    FIELD, RIGHT-PADDED WITH SPACES BY THE CALLER
014600     MOVE 2000                 TO WK-N-MSG-LEN.
014700 C110-FIND-MSG-LEN-LOOP.
014800     IF  WK-N-MSG-LEN = 0
014900         GO TO C199-FIND-MSG-LEN-EX
015000     END-IF.
015100     IF  WK-V153-MSGBDY(WK-N-MSG-LEN:1) NOT = SPACE
015200         GO TO C199-FIND-MSG-LEN-EX
015300     END-IF.
015400     SUBTRACT 1               FROM WK-N-MSG-LEN.
015500     GO TO C110-FIND-MSG-LEN-LOOP.
015600 C199-FIND-MSG-LEN-EX.
015700     EXIT.
015800*----------------------------------------------------------------*
015900 C200-READ-BLOCK-TAG.
016000*----------------------------------------------------------------*
016100*    CURSOR IS ON "{" - READ THE TAG UP TO THE NEXT ":" AND
016200*    LEAVE THE CURSOR ON THE FIRST CHARACTER OF THE VALUE
016300     MOVE SPACE                TO WK-C-BLK-TAG.
016400     ADD  1                    TO WK-N-POS.
016500     IF  WK-N-POS > WK-N-MSG-LEN
016600         MOVE "SUP0010"        TO WK-V153-ERROR-CD
016700         GO TO C299-READ-BLOCK-TAG-EX
016800     END-IF.
016900     MOVE WK-V153-MSGBDY(WK-N-POS:1) TO WK-C-BLK-TAG.
017000 C210-READ-BLOCK-TAG-LOOP.
017100     ADD  1                    TO WK-N-POS.
017200     IF  WK-N-POS > WK-N-MSG-LEN
017300         MOVE "SUP0010"        TO WK-V153-ERROR-CD
017400         GO TO C299-READ-BLOCK-TAG-EX
017500     END-IF.
017600     IF  WK-V153-MSGBDY(WK-N-POS:1) NOT = ":"
017700         GO TO C210-READ-BLOCK-TAG-LOOP
017800     END-IF.
017900     ADD  1                    TO WK-N-POS.
018000 C299-READ-BLOCK-TAG-EX.
018100     EXIT.
018200*----------------------------------------------------------------*
018300 C300-READ-PLAIN-BLOCK.
018400*----------------------------------------------------------------*
018500*    CURSOR IS ON THE FIRST CHARACTER OF A PLAIN STRING VALUE -
018600*    COPY UP TO THE CLOSING "}" INTO BLK1-TXT OR BLK2-TXT
018700     MOVE WK-N-POS             TO WK-N-VAL-START.
018800 C310-READ-PLAIN-BLOCK-LOOP.
018900     IF  WK-N-POS > WK-N-MSG-LEN
019000         MOVE "SUP0010"        TO WK-V153-ERROR-CD
019100         GO TO C399-READ-PLAIN-BLOCK-EX
019200     END-IF.
019300     IF  WK-V153-MSGBDY(WK-N-POS:1) = "}"
019400         GO TO C320-READ-PLAIN-BLOCK-END
019500     END-IF.
019600     ADD  1                    TO WK-N-POS.
019700     GO TO C310-READ-PLAIN-BLOCK-LOOP.
019800 C320-READ-PLAIN-BLOCK-END.
019900     COMPUTE WK-N-VAL-LEN = WK-N-POS - WK-N-VAL-START.
020000     IF  WK-N-VAL-LEN > 40
020100         MOVE 40               TO WK-N-VAL-LEN
020200     END-IF.
020300     IF  WK-N-VAL-LEN > 0
020400         IF  WK-C-BLK-TAG = "1"
020500             MOVE WK-V153-MSGBDY(WK-N-VAL-START:WK-N-VAL-LEN)
020600                                 TO WK-V153-BLK1-TXT
020700         ELSE
020800             MOVE WK-V153-MSGBDY(WK-N-VAL-START:WK-N-VAL-LEN)
020900                                 TO WK-V153-BLK2-TXT
021000         END-IF
021100     END-IF.
021200     ADD  1                    TO WK-N-POS.
021300 C399-READ-PLAIN-BLOCK-EX.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 C400-READ-BLOCK-FOUR.
021700*----------------------------------------------------------------*
021800*    CURSOR IS RIGHT AFTER "{4:" - A MESSAGE BLOCK MUST OPEN
021900*    WITH THE TWO-CHARACTER \N LINE-BREAK MARKER
022000     IF  WK-N-POS + 1 > WK-N-MSG-LEN
022100         MOVE "SUP0011"        TO WK-V153-ERROR-CD
022200         GO TO C499-READ-BLOCK-FOUR-EX
022300     END-IF.
022400     IF  WK-V153-MSGBDY(WK-N-POS:2) NOT = "\N"
022500         MOVE "SUP0011"        TO WK-V153-ERROR-CD
022600         GO TO C499-READ-BLOCK-FOUR-EX
022700     END-IF.
022800     ADD  2                    TO WK-N-POS.
022900
023000 C410-READ-BLOCK-FOUR-LOOP.
023100     IF  WK-N-POS > WK-N-MSG-LEN
023200         MOVE "SUP0010"        TO WK-V153-ERROR-CD
023300         GO TO C499-READ-BLOCK-FOUR-EX
023400     END-IF.
023500     IF  WK-V153-MSGBDY(WK-N-POS:1) = "-"
023600         ADD  1                TO WK-N-POS
023700         IF  WK-N-POS + 1 <= WK-N-MSG-LEN
023800             AND WK-V153-MSGBDY(WK-N-POS:2) = "\N"
023900             ADD 2             TO WK-N-POS
024000         END-IF
024100         GO TO C480-READ-BLOCK-FOUR-CLOSE
024200     END-IF.
024300     IF  WK-V153-MSGBDY(WK-N-POS:1) NOT = ":"
024400         MOVE "SUP0010"        TO WK-V153-ERROR-CD
024500         GO TO C499-READ-BLOCK-FOUR-EX
024600     END-IF.
024700
024800     PERFORM C420-READ-B4-TAG
024900        THRU C429-READ-B4-TAG-EX.
025000     IF  WK-V153-ERROR-CD NOT = SPACES
025100         GO TO C499-READ-BLOCK-FOUR-EX
025200     END-IF.
025300
025400     PERFORM C440-READ-B4-VALUE
025500        THRU C449-READ-B4-VALUE-EX.
025600     IF  WK-V153-ERROR-CD NOT = SPACES
025700         GO TO C499-READ-BLOCK-FOUR-EX
025800     END-IF.
025900
026000     IF  WK-V153-BLK4-CNT > 12
026100         MOVE "SUP0012"        TO WK-V153-ERROR-CD
026200         GO TO C499-READ-BLOCK-FOUR-EX
026300     END-IF.
026400     GO TO C410-READ-BLOCK-FOUR-LOOP.
026500
026600 C480-READ-BLOCK-FOUR-CLOSE.
026700     IF  WK-N-POS > WK-N-MSG-LEN
026800         MOVE "SUP0010"        TO WK-V153-ERROR-CD
026900         GO TO C499-READ-BLOCK-FOUR-EX
027000     END-IF.
027100     IF  WK-V153-MSGBDY(WK-N-POS:1) NOT = "}"
027200         MOVE "SUP0010"        TO WK-V153-ERROR-CD
027300         GO TO C499-READ-BLOCK-FOUR-EX
027400     END-IF.
027500     ADD  1                    TO WK-N-POS.
027600 C499-READ-BLOCK-FOUR-EX.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 C420-READ-B4-TAG.
028000*----------------------------------------------------------------*
028100*    CURSOR IS ON THE ":" THAT OPENS A BLOCK-4 TAG - READ UP TO
028200*    THE CLOSING ":", LEFT-JUSTIFIED INTO A 3-CHARACTER FIELD
028300     MOVE SPACES               TO WK-C-B4-TAG.
028400     MOVE ZERO                 TO WK-N-CTR.
028500     ADD  1                    TO WK-N-POS.
028600 C421-READ-B4-TAG-LOOP.
028700     IF  WK-N-POS > WK-N-MSG-LEN
028800         MOVE "SUP0010"        TO WK-V153-ERROR-CD
028900         GO TO C429-READ-B4-TAG-EX
029000     END-IF.
029100     IF  WK-V153-MSGBDY(WK-N-POS:1) = ":"
029200         ADD  1                TO WK-N-POS
029300         GO TO C429-READ-B4-TAG-EX
029400     END-IF.
029500     ADD  1                    TO WK-N-CTR.
029600     IF  WK-N-CTR < 4
029700         MOVE WK-V153-MSGBDY(WK-N-POS:1)
029800                                 TO WK-C-B4-TAG-CHR(WK-N-CTR)
029900     END-IF.
030000     ADD  1                    TO WK-N-POS.
030100     GO TO C421-READ-B4-TAG-LOOP.
030200 C429-READ-B4-TAG-EX.
030300     EXIT.
030400*----------------------------------------------------------------*
030500 C440-READ-B4-VALUE.
030600*----------------------------------------------------------------*
030700*    CURSOR IS ON THE FIRST CHARACTER OF THE FIELD VALUE - COPY
030800*    UP TO (BUT NOT INCLUDING) THE \N THAT INTRODUCES THE NEXT
030900*    TAG OR THE "-" TERMINATOR LINE, KEEPING ANY \N MARKERS
031000*    FOUND WITHIN THE VALUE ITSELF (MULTI-LINE 50K/59/70/72)
031100     MOVE WK-N-POS             TO WK-N-VAL-START.
031200 C441-READ-B4-VALUE-LOOP.
031300     IF  WK-N-POS > WK-N-MSG-LEN
031400         MOVE "SUP0010"        TO WK-V153-ERROR-CD
031500         GO TO C449-READ-B4-VALUE-EX
031600     END-IF.
031700     IF  WK-N-POS + 1 <= WK-N-MSG-LEN
032100         AND WK-V153-MSGBDY(WK-N-POS:2) = "\N"
032150*        NEXT TAG STARTS RIGHT AFTER THE \N
032200         IF  WK-N-POS + 2 <= WK-N-MSG-LEN
032300             AND WK-V153-MSGBDY(WK-N-POS + 2:1) = ":"
032400             GO TO C448-READ-B4-VALUE-END
032450         END-IF
032460*        TERMINATOR LINE IS A DASH AND NOTHING ELSE - A VALUE
032470*        THAT MERELY BEGINS WITH "-" (E.G. A HYPHENATED 70/72
032480*        FREE-TEXT LINE) MUST NOT BE MISTAKEN FOR IT
032490         IF  WK-N-POS + 2 <= WK-N-MSG-LEN
032500             AND WK-V153-MSGBDY(WK-N-POS + 2:1) = "-"
032510             IF  WK-N-POS + 2 = WK-N-MSG-LEN
032520                 GO TO C448-READ-B4-VALUE-END
032530             END-IF
032540             IF  WK-N-POS + 3 <= WK-N-MSG-LEN
032550                 AND WK-V153-MSGBDY(WK-N-POS + 3:2) = "\N"
032560                 GO TO C448-READ-B4-VALUE-END
032570             END-IF
032580         END-IF
032700     END-IF.
032800     ADD  1                    TO WK-N-POS.
032900     GO TO C441-READ-B4-VALUE-LOOP.
033000 C448-READ-B4-VALUE-END.
033100     COMPUTE WK-N-VAL-LEN = WK-N-POS - WK-N-VAL-START.
033200     IF  WK-N-VAL-LEN > 400
033300         MOVE 400              TO WK-N-VAL-LEN
033400     END-IF.
033500     ADD  1                    TO WK-V153-BLK4-CNT.
033600     IF  WK-V153-BLK4-CNT < 13
033700         IF  WK-N-VAL-LEN > 0
033800             MOVE WK-V153-MSGBDY(WK-N-VAL-START:WK-N-VAL-LEN)
033900                               TO WK-V153-B4-VAL(WK-V153-BLK4-CNT)
034000         ELSE
034100             MOVE SPACES       TO WK-V153-B4-VAL(WK-V153-BLK4-CNT)
034200         END-IF
034300         MOVE WK-C-B4-TAG      TO WK-V153-B4-TAG(WK-V153-BLK4-CNT)
034400     END-IF.
034500     ADD  2                    TO WK-N-POS.
034600 C449-READ-B4-VALUE-EX.
034700     EXIT.
034800*----------------------------------------------------------------*
034900 C500-SKIP-OTHER-BLOCK.
035000*----------------------------------------------------------------*
035100*    BLOCKS OTHER THAN 1/2/4 (TYPICALLY 3 AND 5) ARE NOT NEEDED
035200*    FOR THE MT103 DECODE - SKIP TO THE MATCHING "}", COUNTING
035300*    BRACE DEPTH SO A NESTED SUB-BLOCK DOES NOT CLOSE US EARLY
035400     MOVE 1                    TO WK-N-DEPTH.
035500 C510-SKIP-OTHER-BLOCK-LOOP.
035600     IF  WK-N-POS > WK-N-MSG-LEN
035700         MOVE "SUP0010"        TO WK-V153-ERROR-CD
035800         GO TO C599-SKIP-OTHER-BLOCK-EX
035900     END-IF.
036000     IF  WK-V153-MSGBDY(WK-N-POS:1) = "{"
036100         ADD  1                TO WK-N-DEPTH
036200     END-IF.
036300     IF  WK-V153-MSGBDY(WK-N-POS:1) = "}"
036400         SUBTRACT 1            FROM WK-N-DEPTH
036500         IF  WK-N-DEPTH = 0
036600             ADD  1            TO WK-N-POS
036700             GO TO C599-SKIP-OTHER-BLOCK-EX
036800         END-IF
036900     END-IF.
037000     ADD  1                    TO WK-N-POS.
037100     GO TO C510-SKIP-OTHER-BLOCK-LOOP.
037200 C599-SKIP-OTHER-BLOCK-EX.
037300     EXIT.
037400*----------------------------------------------------------------*
037500******************************************************************
037600************** END OF PROGRAM SOURCE -  TRFVP153 ***************
037700******************************************************************
